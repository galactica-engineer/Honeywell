000100*****************************************************************
000110* PFPREV   -- "GREATER THAN PREVIOUS" MEMORY TABLE
000120*****************************************************************
000130* AS EACH MEASUREMENT LINE IS RESOLVED, ITS VALUE IS FILED HERE
000140* UNDER THE PARAMETER NAME SO A LATER "S/B GREATER THAN PREVIOUS
000150* <PARAM>" CRITERION CAN FIND WHAT CAME BEFORE IT ON THE SAME RUN.
000160*
000170* 1990-02-20  RFM  ORIGINAL, TICKET CR-1990-006
000180* 1994-04-11  DKP  RAISED TABLE FROM 200 TO 500 PARAMETERS --
000190*                  THE MULTI-STATION LOGS RAN OUT OF ROOM
000200* 1998-12-02  JQA  Y2K REVIEW -- NO DATE FIELDS IN THIS COPYBOOK
000210*****************************************************************
000220 01  PF-PREV-TABLE.
000230     05  PF-MAX-PREV-PARMS       PIC S9(04) COMP VALUE 500.
000240     05  PF-PREV-COUNT           PIC S9(04) COMP VALUE ZERO.
000250     05  PF-PREV-ENTRY OCCURS 500 TIMES
000260                       INDEXED BY PF-PREV-IDX.
000270         10  PF-PV-PARAM         PIC X(30).
000280         10  PF-PV-NUMERIC       PIC S9(09)V9(06).
000290         10  PF-PV-RAW           PIC X(40).
000300         10  PF-PV-NUM-SW        PIC X(01).
000310             88  PF-PV-IS-NUMERIC       VALUE "Y".
000320             88  PF-PV-NOT-NUMERIC      VALUE "N".
000330     05  FILLER                  PIC X(01).
