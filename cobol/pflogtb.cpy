000100*****************************************************************
000110* PFLOGTB  -- IN-CORE TEST LOG LINE TABLE
000120*****************************************************************
000130* HOLDS THE ENTIRE INPUT LOG FILE IMAGE, ONE ENTRY PER LOG
000140* LINE, SO THE RESOLVER MODULE CAN SEARCH BACKWARD FOR S/B
000150* CRITERIA LINES AND CROSS-REFERENCED MEASUREMENTS WITHOUT
000160* RE-READING THE FILE.
000170*
000180* 1988-11-02  RFM  ORIGINAL LAYOUT (300-LINE TABLE)
000190* 1991-06-14  DKP  ENLARGED TABLE TO 3000 LINES, LONGER LOGS
000200*                  FROM THE NEW BURN-IN CELLS WERE TRUNCATING
000210* 1998-10-05  JQA  Y2K REVIEW -- NO DATE FIELDS IN THIS COPYBOOK
000220*****************************************************************
000230 01  PF-LOG-TABLE IS EXTERNAL.
000240     05  PF-MAX-LOG-LINES        PIC S9(04) COMP VALUE 3000.
000250     05  PF-LOG-LINES-COUNT      PIC S9(04) COMP VALUE ZERO.
000260     05  PF-LOG-ENTRY OCCURS 3000 TIMES
000270                       INDEXED BY PF-LOG-IDX.
000280         10  PF-LOG-TEXT         PIC X(133).
000290         10  PF-LOG-LEN          PIC S9(04) COMP.
000300         10  PF-LOG-CHANGED      PIC X(01).
000310             88  PF-LOG-WAS-RESOLVED     VALUE "Y".
000320             88  PF-LOG-NOT-RESOLVED     VALUE "N".
000330         10  FILLER              PIC X(01).
