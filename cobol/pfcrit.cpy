000100*****************************************************************
000110* PFCRIT   -- PARSED ACCEPTANCE CRITERIA WORKING RECORD
000120*****************************************************************
000130* ONE "S/B" CRITERIA LINE IS BOILED DOWN TO ONE OF THESE.  THE
000140* TYPE CODE TELLS THE EVALUATOR WHICH E-SERIES PARAGRAPH TO RUN.
000150*
000160* 1988-11-09  RFM  ORIGINAL -- EXACT, SET, RANGE, TOLERANCE ONLY
000170* 1990-02-20  RFM  ADDED GREATER-THAN AND GREATER-THAN-PREVIOUS
000180* 1993-07-08  DKP  ADDED COMPLEX-RANGE (IP-OCTET STYLE CRITERIA)
000190*                  FOR THE NEW NETWORK INTERFACE TEST STATIONS
000200* 1996-01-30  DKP  ADDED CROSS-REFERENCE TYPE, TICKET CR-1996-041
000210* 1998-11-19  JQA  Y2K REVIEW -- NO DATE FIELDS IN THIS COPYBOOK
000220*****************************************************************
000230 01  PF-CRITERIA-WORK.
000240     05  PF-CRIT-TYPE            PIC X(02).
000250         88  PF-CRIT-EXACT              VALUE "EX".
000260         88  PF-CRIT-SET                VALUE "ST".
000270         88  PF-CRIT-RANGE              VALUE "RG".
000280         88  PF-CRIT-TOLERANCE          VALUE "TL".
000290         88  PF-CRIT-GREATER            VALUE "GT".
000300         88  PF-CRIT-GREATER-PREV       VALUE "GP".
000310         88  PF-CRIT-COMPLEX-RANGE      VALUE "CX".
000320         88  PF-CRIT-CROSSREF           VALUE "XR".
000330         88  PF-CRIT-UNVALIDATABLE      VALUE "UV".
000340     05  PF-CRIT-MIN              PIC S9(09)V9(06).
000350     05  PF-CRIT-MAX              PIC S9(09)V9(06).
000360     05  PF-CRIT-MIN-X            PIC X(20).
000370     05  PF-CRIT-MAX-X            PIC X(20).
000380     05  PF-CRIT-TARGET           PIC S9(09)V9(06).
000390     05  PF-CRIT-TOL              PIC S9(09)V9(06).
000400     05  PF-CRIT-THRESHOLD        PIC S9(09)V9(06).
000410     05  PF-CRIT-REF-NAME         PIC X(30).
000420     05  PF-CRIT-ALT-VALUE        PIC X(20).
000430     05  PF-CRIT-ALT-SW           PIC X(01).
000440         88  PF-CRIT-HAS-ALT            VALUE "Y".
000450         88  PF-CRIT-NO-ALT             VALUE "N".
000460     05  PF-CRIT-TEXT             PIC X(60).
000470     05  PF-CRIT-FOUND-SW         PIC X(01).
000480         88  PF-CRIT-WAS-FOUND          VALUE "Y".
000490         88  PF-CRIT-NOT-FOUND          VALUE "N".
000500     05  FILLER                   PIC X(03).
000510
000520 01  PF-CRIT-SET-TABLE.
000530     05  PF-MAX-SET-VALUES        PIC S9(04) COMP VALUE 40.
000540     05  PF-CRIT-SET-COUNT        PIC S9(04) COMP VALUE ZERO.
000550     05  PF-CRIT-SET-ENTRY OCCURS 40 TIMES
000560                           INDEXED BY PF-SET-IDX.
000570         10  PF-CRIT-SET-VALUE    PIC X(20).
000580     05  FILLER                   PIC X(01).
