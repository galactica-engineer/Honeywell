000100 IDENTIFICATION DIVISION.
000110
000120 PROGRAM-ID.    PFPRSCNM.
000130 AUTHOR.        R F MASTERS.
000140 INSTALLATION.  TEST ENGINEERING DATA PROCESSING.
000150 DATE-WRITTEN.  11/09/88.
000160 DATE-COMPILED.
000170 SECURITY.      UNCLASSIFIED.
000180
000190*****************************************************************
000200* PFPRSCNM -- CHEAP PRE-PASS OVER THE IN-CORE TEST LOG TABLE
000210*
000220* ANSWERS ONE QUESTION FOR THE DRIVER: DOES THIS LOG CONTAIN AT
000230* LEAST ONE UNRESOLVED "... PASS/FAIL" LINE?  IF NOT, THE DRIVER
000240* SKIPS THE RESOLVER MODULE ENTIRELY AND WRITES NO OUTPUT FILE --
000250* NO SENSE OPENING A DD FOR A COPY THAT WOULD BE BYTE-FOR-BYTE
000260* THE SAME AS THE INPUT.
000270*
000280* CHANGE LOG (SEE ALSO PFCLNR0M CHANGE LOG FOR RELATED WORK)
000290*----------------------------------------------------------------*
000300* DATE      | BY  | TICKET      | DESCRIPTION                    *
000310*----------------------------------------------------------------*
000320* 11/09/88  | RFM | CR-1988-071 | ORIGINAL, LIFTED OUT OF THE    *
000330*           |     |             | RESOLVER SO SHORT LOGS AVOID   *
000340*           |     |             | THE FULL PARSE PASS            *
000350* 02/20/90  | RFM | CR-1990-006 | RECOGNIZE TRAILING SPACES ON   *
000360*           |     |             | THE PASS/FAIL TOKEN            *
000370* 07/08/93  | DKP | CR-1993-052 | RECOGNIZE TRAILING ASTERISK ON *
000380*           |     |             | THE PASS/FAIL TOKEN (NEW BURN- *
000390*           |     |             | IN CELL PRINTOUT FORMAT)       *
000400* 11/19/98  | JQA | Y2K-0114    | Y2K REVIEW - NO DATE FIELDS IN *
000410*           |     |             | THIS PROGRAM, NO CHANGE MADE   *
000420* 03/02/99  | JQA | CR-1999-009 | ADDED UPSI-0 TRACE SWITCH      *
000430*----------------------------------------------------------------*
000440*****************************************************************
000450
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM
000500     UPSI-0 IS PRSCN-TRACE-SW                                     CR199009
000510         ON STATUS IS PRSCN-TRACE-ON                              CR199009
000520     CLASS ALPHABETIC-PARM IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000530                             "abcdefghijklmnopqrstuvwxyz".
000540
000550 INPUT-OUTPUT SECTION.
000560 FILE-CONTROL.
000570
000580 DATA DIVISION.
000590 FILE SECTION.
000600
000610 WORKING-STORAGE SECTION.
000620     COPY PFLOGTB OF PFCOBLIB.
000630
000640*----------------------------------------------------------------*
000650* SCAN WORK AREAS -- PREFIX WS
000660*----------------------------------------------------------------*
000670 01  WS-SCAN-AREA.
000680     05  WS-SCAN-TEXT             PIC X(133).
000690     05  WS-SCAN-TEXT-R REDEFINES WS-SCAN-TEXT.
000700         10  WS-SCAN-CHAR         PIC X(01) OCCURS 133 TIMES.
000710     05  WS-SCAN-LEN               PIC S9(04) COMP.
000720     05  FILLER                    PIC X(01).
000730
000740 01  WS-TOKEN-AREA.
000750     05  WS-TOKEN-TEXT             PIC X(09) VALUE "PASS/FAIL".
000760     05  WS-TOKEN-TEXT-R REDEFINES WS-TOKEN-TEXT.
000770         10  WS-TOKEN-CHAR         PIC X(01) OCCURS 09 TIMES.
000780     05  FILLER                    PIC X(01).
000790
000800 01  WS-TRAILER-CHECK-GROUP.
000810     05  WS-TRAILER-POS            PIC S9(04) COMP.
000820     05  WS-TRAILER-POS-R REDEFINES WS-TRAILER-POS.
000830         10  WS-TRAILER-POS-BYTE1  PIC X(01).
000840         10  WS-TRAILER-POS-BYTE2  PIC X(01).
000850     05  WS-TRAILER-OK-SW          PIC X(01).
000860         88  WS-TRAILER-IS-OK             VALUE "Y".
000870         88  WS-TRAILER-NOT-OK            VALUE "N".
000880     05  FILLER                    PIC X(01).
000890
000900 77  WS-FOUND-SW                  PIC X(01) VALUE "N".
000910     88  WS-CONDITION-FOUND              VALUE "Y".
000920     88  WS-CONDITION-NOT-FOUND          VALUE "N".
000930 77  WS-TOKEN-POS                 PIC S9(04) COMP VALUE ZERO.
000940 77  WS-I                         PIC S9(04) COMP VALUE ZERO.
000950 77  WS-J                         PIC S9(04) COMP VALUE ZERO.
000960
000970 LINKAGE SECTION.
000980*-->    RETURNED TO THE DRIVER -- FOLLOWS THE SHOP'S LINK-REC
000990*-->    SHAPE (HEADER GROUP + RESULT GROUP)
001000 01  LINK-PRSCN-REC.
001010     05  LINK-PRSCN-HDR.
001020         10  LINK-PRSCN-RC         PIC S9(04) COMP.
001030*           0 = OK, 9999 = TABLE EMPTY, NOT SET UP BY DRIVER
001040         10  FILLER                PIC X(01).
001050     05  LINK-PRSCN-DATA.
001060         10  LINK-PRSCN-FOUND      PIC X(01).
001070             88  LINK-PRSCN-YES           VALUE "Y".
001080             88  LINK-PRSCN-NO            VALUE "N".
001090         10  FILLER                PIC X(01).
001100
001110 PROCEDURE DIVISION USING LINK-PRSCN-REC.
001120*****************************************************************
001130* CONTROL SECTION
001140*****************************************************************
001150 A100-CONTROL SECTION.
001160 A100-00.
001170     MOVE ZERO  TO LINK-PRSCN-RC
001180     SET LINK-PRSCN-NO TO TRUE
001190
001200     IF PF-LOG-LINES-COUNT = ZERO
001210        MOVE 9999 TO LINK-PRSCN-RC
001220        EXIT SECTION
001230     END-IF
001240
001250     PERFORM B100-SCAN-TABLE
001260        THRU B100-99
001270     .
001280 A100-99.
001290     EXIT PROGRAM.
001300
001310*****************************************************************
001320* SCAN THE WHOLE TABLE, STOP AT THE FIRST HIT
001330*****************************************************************
001340 B100-SCAN-TABLE SECTION.
001350 B100-00.
001360     SET WS-CONDITION-NOT-FOUND TO TRUE
001370     SET PF-LOG-IDX             TO 1
001380
001390     PERFORM C100-CHECK-ONE-LINE
001400        THRU C100-99
001410        UNTIL PF-LOG-IDX > PF-LOG-LINES-COUNT
001420           OR WS-CONDITION-FOUND
001430
001440     IF WS-CONDITION-FOUND
001450        SET LINK-PRSCN-YES TO TRUE
001460     ELSE
001470        SET LINK-PRSCN-NO  TO TRUE
001480     END-IF
001490     .
001500 B100-99.
001510     EXIT.
001520
001530*****************************************************************
001540* TEST ONE LOG LINE FOR THE UNRESOLVED-MEASUREMENT PATTERN
001550*****************************************************************
001560 C100-CHECK-ONE-LINE SECTION.
001570 C100-00.
001580     MOVE PF-LOG-TEXT (PF-LOG-IDX) TO WS-SCAN-TEXT
001590     MOVE PF-LOG-LEN  (PF-LOG-IDX) TO WS-SCAN-LEN
001600
001610     PERFORM D100-FIND-TOKEN
001620        THRU D100-99
001630
001640     IF WS-TOKEN-POS > ZERO
001650        PERFORM D200-CHECK-TRAILER
001660           THRU D200-99
001670        IF WS-TRAILER-IS-OK
001680        AND WS-TOKEN-POS > 1
001690           SET WS-CONDITION-FOUND TO TRUE
001700        END-IF
001710     END-IF
001720
001730     SET PF-LOG-IDX UP BY 1
001740     .
001750 C100-99.
001760     EXIT.
001770
001780*****************************************************************
001790* LOCATE THE LITERAL "PASS/FAIL" ANYWHERE ON THE LINE
001800*****************************************************************
001810 D100-FIND-TOKEN SECTION.
001820 D100-00.
001830     MOVE ZERO TO WS-TOKEN-POS
001840     MOVE 1    TO WS-I
001850
001860     PERFORM E100-COMPARE-AT-I
001870        THRU E100-99
001880        UNTIL WS-I > (133 - 9)
001890           OR WS-TOKEN-POS > ZERO
001900     .
001910 D100-99.
001920     EXIT.
001930
001940 E100-COMPARE-AT-I SECTION.
001950 E100-00.
001960     IF WS-SCAN-TEXT (WS-I:9) = WS-TOKEN-TEXT
001970        MOVE WS-I TO WS-TOKEN-POS
001980     END-IF
001990     ADD 1 TO WS-I
002000     .
002010 E100-99.
002020     EXIT.
002030
002040*****************************************************************
002050* AFTER THE TOKEN, ONLY ASTERISKS AND/OR SPACES MAY REMAIN, AND
002060* AT LEAST ONE SPACE MUST PRECEDE THE TOKEN
002070*****************************************************************
002080 D200-CHECK-TRAILER SECTION.
002090 D200-00.
002100     SET WS-TRAILER-IS-OK TO TRUE
002110
002120     IF WS-SCAN-TEXT (WS-TOKEN-POS - 1:1) NOT = SPACE
002130        SET WS-TRAILER-NOT-OK TO TRUE
002140        EXIT SECTION
002150     END-IF
002160
002170     MOVE WS-TOKEN-POS TO WS-TRAILER-POS
002180     ADD 9 TO WS-TRAILER-POS
002190
002200     PERFORM F100-CHECK-ONE-TRAILER-BYTE
002210        THRU F100-99
002220        UNTIL WS-TRAILER-POS > 133
002230           OR WS-TRAILER-NOT-OK
002240     .
002250 D200-99.
002260     EXIT.
002270
002280 F100-CHECK-ONE-TRAILER-BYTE SECTION.
002290 F100-00.
002300     IF WS-SCAN-TEXT (WS-TRAILER-POS:1) NOT = SPACE
002310     AND WS-SCAN-TEXT (WS-TRAILER-POS:1) NOT = "*"
002320        SET WS-TRAILER-NOT-OK TO TRUE
002330     END-IF
002340     ADD 1 TO WS-TRAILER-POS
002350     .
002360 F100-99.
002370     EXIT.
