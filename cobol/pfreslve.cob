000100 IDENTIFICATION DIVISION.
000110
000120 PROGRAM-ID.    PFRSLV0O.
000130 AUTHOR.        R F MASTERS.
000140 INSTALLATION.  TEST ENGINEERING DATA PROCESSING.
000150 DATE-WRITTEN.  11/09/88.
000160 DATE-COMPILED.
000170 SECURITY.      UNCLASSIFIED.
000180
000190*****************************************************************
000200* PFRSLV0O -- DRIVER FOR THE PASS/FAIL RESOLUTION BATCH
000210*
000220* ONE JOB STEP, ONE TEST LOG.  READS TESTLOGI, LOADS IT INTO THE
000230* IN-CORE TABLE SHARED WITH THE CALLED MODULES, RUNS THE PRESCAN
000240* MODULE TO SEE IF THE LOG IS WORTH BOTHERING WITH, AND IF SO
000250* CALLS THE CLEANUP/RESOLVER MODULE AND WRITES TESTLOGO.  A LOG
000260* WITH NO UNRESOLVED PASS/FAIL LINES PRODUCES NO OUTPUT FILE AT
000270* ALL -- IT WOULD BE A BYTE-FOR-BYTE COPY OF THE INPUT AND ONLY
000280* WASTES TAPE/DISK ON THE OVERNIGHT RUN.
000290*
000300* CHANGE LOG
000310*----------------------------------------------------------------*
000320* DATE      | BY  | TICKET      | DESCRIPTION                    *
000330*----------------------------------------------------------------*
000340* 11/09/88  | RFM | CR-1988-071 | ORIGINAL DRIVER                *
000350* 02/20/90  | RFM | CR-1990-006 | NO CHANGE HERE -- SEE PFCLNR0M *
000360*           |     |             | AND PFPRSCNM LOGS              *
000370* 07/08/93  | DKP | CR-1993-052 | NO CHANGE HERE -- SEE PFCLNR0M *
000380* 01/30/96  | DKP | CR-1996-041 | NO CHANGE HERE -- SEE PFCLNR0M *
000390* 11/19/98  | JQA | Y2K-0114    | Y2K REVIEW - NO DATE FIELDS IN *
000400*           |     |             | THIS PROGRAM, NO CHANGE MADE   *
000410* 03/02/99  | JQA | CR-1999-009 | ADDED UPSI-0 TRACE SWITCH      *
000420* 08/17/99  | DKP | CR-1999-061 | NO CHANGE HERE -- SEE PFCLNR0M *
000430* 02/11/00  | JQA | CR-2000-004 | WIDENED THE FAIL/UNCHANGED     *
000440*           |     |             | LINE LIST TO HANDLE LONGER     *
000450*           |     |             | BURN-IN LOGS                   *
000460*----------------------------------------------------------------*
000470*****************************************************************
000480
000490 ENVIRONMENT DIVISION.
000500 CONFIGURATION SECTION.
000510 SPECIAL-NAMES.
000520     C01 IS TOP-OF-FORM
000530     UPSI-0 IS RSLV-TRACE-SW                                      CR199009
000540         ON STATUS IS RSLV-TRACE-ON                               CR199009
000550     CLASS ALPHNUM IS "0123456789"
000560                      "abcdefghijklmnopqrstuvwxyz"
000570                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000580
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610     SELECT TEST-LOG-IN  ASSIGN TO TESTLOGI
000620            ORGANIZATION IS LINE SEQUENTIAL
000630            FILE STATUS  IS FILE-STATUS.
000640
000650     SELECT TEST-LOG-OUT ASSIGN TO TESTLOGO
000660            ORGANIZATION IS LINE SEQUENTIAL
000670            FILE STATUS  IS OUT-FILE-STATUS.
000680
000690 DATA DIVISION.
000700 FILE SECTION.
000710
000720 FD  TEST-LOG-IN
000730     LABEL RECORDS ARE STANDARD
000740     RECORDING MODE IS F.
000750 01  TESTLOGI-RECORD.
000760     05  TESTLOGI-TEXT               PIC X(132).
000770     05  FILLER                      PIC X(01).
000780
000790 FD  TEST-LOG-OUT
000800     LABEL RECORDS ARE STANDARD
000810     RECORDING MODE IS F.
000820 01  TESTLOGO-RECORD.
000830     05  TESTLOGO-TEXT               PIC X(132).
000840     05  FILLER                      PIC X(01).
000850
000860 WORKING-STORAGE SECTION.
000870     COPY PFLOGTB  OF PFCOBLIB.
000880     COPY PFSTATS  OF PFCOBLIB.
000890
000900*----------------------------------------------------------------*
000910* COMP-FELDER: PREFIX C-n WITH n = NUMBER OF DIGITS
000920*----------------------------------------------------------------*
000930 01          COMP-FELDER.
000940     05      C4-I1               PIC S9(04) COMP.
000950     05      C4-I2               PIC S9(04) COMP.
000960     05      C4-LEN              PIC S9(04) COMP.
000970     05      C4-COUNT-ON-LINE    PIC S9(04) COMP.
000980     05      FILLER              PIC X(01).
000990
001000*----------------------------------------------------------------*
001010* DISPLAY-FELDER: PREFIX D
001020*----------------------------------------------------------------*
001030 01          DISPLAY-FELDER.
001040     05      D-NUM7              PIC ZZZZZZ9.
001050     05      D-NUM7-R REDEFINES D-NUM7.
001060         10  D-NUM7-CHAR         PIC X(01) OCCURS 7 TIMES.
001070     05      FILLER              PIC X(01).
001080
001090*----------------------------------------------------------------*
001100* KONSTANTE-FELDER: PREFIX K
001110*----------------------------------------------------------------*
001120 01          KONSTANTE-FELDER.
001130     05      K-MODUL             PIC X(08) VALUE "PFRSLV0O".
001140     05      K-OUT-FILE-NAME     PIC X(08) VALUE "TESTLOGO".
001150     05      FILLER              PIC X(01).
001160
001170*----------------------------------------------------------------*
001180* SCHALTER (SWITCHES / CONDITIONALS)
001190*----------------------------------------------------------------*
001200 01          SCHALTER.
001210     05      FILE-STATUS         PIC X(02).
001220         88  FILE-OK                     VALUE "00".
001230         88  FILE-AT-EOF                 VALUE "10".
001240         88  FILE-NOK                    VALUE "01" THRU "99".
001250     05      REC-STAT REDEFINES FILE-STATUS.
001260         10  FILE-STATUS1        PIC X.
001270             88  FILE-EOF                VALUE "1".
001280             88  FILE-INVALID             VALUE "2".
001290             88  FILE-PERMERR             VALUE "3".
001300         10                      PIC X.
001310
001320     05      OUT-FILE-STATUS     PIC X(02).
001330         88  OUT-FILE-OK                 VALUE "00".
001340         88  OUT-FILE-NOK                VALUE "01" THRU "99".
001350
001360     05      PRG-STATUS          PIC 9 VALUE ZERO.
001370         88  PRG-OK                      VALUE ZERO.
001380         88  PRG-ABBRUCH                 VALUE 1.
001390
001400     05      OUT-FILE-OPEN-SW    PIC X(01) VALUE "N".
001410         88  OUT-FILE-IS-OPEN            VALUE "Y".
001420
001430     05      LOG-HAS-HITS-SW     PIC X(01) VALUE "N".
001440         88  LOG-HAS-PASS-FAIL           VALUE "Y".
001450         88  LOG-HAS-NO-PASS-FAIL        VALUE "N".
001460     05      FILLER              PIC X(01).
001470
001480*----------------------------------------------------------------*
001490* WEITERE ARBEITSFELDER (LINE-NUMBER LIST BUILD AREA)
001500*----------------------------------------------------------------*
001510 01          WORK-FELDER.
001520     05      W-DUMMY             PIC X(02).
001530     05      FILLER              PIC X(01).
001540 01  ZEILE.
001541     05  ZEILE-TEXT              PIC X(132) VALUE SPACES.
001542     05  FILLER                  PIC X(01).
001550 01  ZEILE-R REDEFINES ZEILE.
001560     05  ZEILE-CHAR              PIC X(01) OCCURS 133 TIMES.
001570
001580 01  WS-LIST-BUILD-AREA.                                          CR200004
001590     05  WS-LIST-BUILD           PIC X(4000).                     CR200004
001600     05  WS-LIST-POS             PIC S9(04) COMP.                 CR200004
001610     05  FILLER                  PIC X(01).
001620
001630*----------------------------------------------------------------*
001640* PARAMETER-FELDER FUER UNTERMODULAUFRUFE (LINK-REC SHAPES)
001650*----------------------------------------------------------------*
001660 01     LINK-PRSCN-REC.
001670     05  LINK-PRSCN-HDR.
001680         10  LINK-PRSCN-RC       PIC S9(04) COMP.
001690         10  FILLER              PIC X(01).
001700     05  LINK-PRSCN-DATA.
001710         10  LINK-PRSCN-FOUND    PIC X(01).
001720             88  LINK-PRSCN-YES         VALUE "Y".
001730             88  LINK-PRSCN-NO          VALUE "N".
001740         10  FILLER              PIC X(01).
001750
001760 01     LINK-CLNR-REC.
001770     05  LINK-CLNR-HDR.
001780         10  LINK-CLNR-RC        PIC S9(04) COMP.
001790         10  FILLER              PIC X(01).
001800
001810 PROCEDURE DIVISION.
001820*****************************************************************
001830* STEUERUNGS-SECTION (CONTROL)
001840*****************************************************************
001850 A100-STEUERUNG SECTION.
001860 A100-00.
001870     PERFORM B000-VORLAUF
001880        THRU B000-99
001890
001900     IF PRG-ABBRUCH
001910        CONTINUE
001920     ELSE
001930        PERFORM B100-VERARBEITUNG
001940           THRU B100-99
001950     END-IF
001960
001970     PERFORM B090-ENDE
001980        THRU B090-99
001990     STOP RUN
002000     .
002010 A100-99.
002020     EXIT.
002030
002040*****************************************************************
002050* VORLAUF -- OPEN THE INPUT AND LOAD THE IN-CORE TABLE
002060*****************************************************************
002070 B000-VORLAUF SECTION.
002080 B000-00.
002090     MOVE ZERO TO PF-LOG-LINES-COUNT
002100     MOVE "N"  TO OUT-FILE-OPEN-SW
002110
002120     OPEN INPUT TEST-LOG-IN
002130     IF FILE-NOK
002140        DISPLAY "PFRSLV0O -- UNABLE TO OPEN TEST-LOG-IN, STATUS "
002150                FILE-STATUS
002160        SET PRG-ABBRUCH TO TRUE
002170        EXIT SECTION
002180     END-IF
002190
002200     PERFORM C100-READ-ONE-LINE
002210        THRU C100-99
002220        UNTIL FILE-AT-EOF
002230           OR PF-LOG-LINES-COUNT >= PF-MAX-LOG-LINES
002240
002250     CLOSE TEST-LOG-IN
002260     .
002270 B000-99.
002280     EXIT.
002290
002300*****************************************************************
002310* READ ONE INPUT LINE, DETERMINE ITS SIGNIFICANT LENGTH, AND
002320* FILE IT AWAY IN THE SHARED TABLE
002330*****************************************************************
002340 C100-READ-ONE-LINE SECTION.
002350 C100-00.
002360     READ TEST-LOG-IN
002370        AT END
002380           SET FILE-AT-EOF TO TRUE
002390           EXIT SECTION
002400     END-READ
002410
002420     ADD 1 TO PF-LOG-LINES-COUNT
002430     SET  PF-LOG-IDX TO PF-LOG-LINES-COUNT
002440     MOVE TESTLOGI-RECORD TO PF-LOG-TEXT (PF-LOG-IDX)
002450     SET  PF-LOG-NOT-RESOLVED (PF-LOG-IDX) TO TRUE
002460
002470     PERFORM D100-CALC-SIGNIFICANT-LEN
002480        THRU D100-99
002490     MOVE C4-LEN TO PF-LOG-LEN (PF-LOG-IDX)
002500     .
002510 C100-99.
002520     EXIT.
002530
002540*****************************************************************
002550* WORK BACKWARD FROM COLUMN 133 TO FIND THE LAST NON-BLANK BYTE
002560*****************************************************************
002570 D100-CALC-SIGNIFICANT-LEN SECTION.
002580 D100-00.
002590     MOVE 133 TO C4-LEN
002600     MOVE TESTLOGI-RECORD TO ZEILE
002610
002620     PERFORM D110-BACK-UP-ONE
002630        THRU D110-99
002640        UNTIL C4-LEN = ZERO
002650           OR ZEILE-CHAR (C4-LEN) NOT = SPACE
002660     .
002670 D100-99.
002680     EXIT.
002690
002700 D110-BACK-UP-ONE SECTION.
002710 D110-00.
002720     SUBTRACT 1 FROM C4-LEN
002730     .
002740 D110-99.
002750     EXIT.
002760
002770*****************************************************************
002780* VERARBEITUNG -- RUN THE PRESCAN, THEN THE RESOLVER IF WARRANTED
002790*****************************************************************
002800 B100-VERARBEITUNG SECTION.
002810 B100-00.
002820     CALL "PFPRSCNM" USING LINK-PRSCN-REC
002830
002840     EVALUATE LINK-PRSCN-RC
002850        WHEN 9999
002860           SET LOG-HAS-NO-PASS-FAIL TO TRUE
002870        WHEN OTHER
002880           IF LINK-PRSCN-YES
002890              SET LOG-HAS-PASS-FAIL TO TRUE
002900           ELSE
002910              SET LOG-HAS-NO-PASS-FAIL TO TRUE
002920           END-IF
002930     END-EVALUATE
002940
002950     IF LOG-HAS-NO-PASS-FAIL
002960        EXIT SECTION
002970     END-IF
002980
002990     CALL "PFCLNR0M" USING LINK-CLNR-REC
003000
003010     PERFORM E100-WRITE-OUTPUT
003020        THRU E100-99
003030     .
003040 B100-99.
003050     EXIT.
003060
003070*****************************************************************
003080* WRITE THE WHOLE TABLE OUT -- ONLY REACHED WHEN AT LEAST ONE
003090* PASS/FAIL LINE WAS FOUND ON THE PRESCAN
003100*****************************************************************
003110 E100-WRITE-OUTPUT SECTION.
003120 E100-00.
003130     OPEN OUTPUT TEST-LOG-OUT
003140     IF OUT-FILE-NOK
003150        DISPLAY "PFRSLV0O -- UNABLE TO OPEN TEST-LOG-OUT, STATUS "
003160                OUT-FILE-STATUS
003170        SET PRG-ABBRUCH TO TRUE
003180        EXIT SECTION
003190     END-IF
003200     SET OUT-FILE-IS-OPEN TO TRUE
003210
003220     SET PF-LOG-IDX TO 1
003230     PERFORM E110-WRITE-ONE-LINE
003240        THRU E110-99
003250        UNTIL PF-LOG-IDX > PF-LOG-LINES-COUNT
003260
003270     CLOSE TEST-LOG-OUT
003280     .
003290 E100-99.
003300     EXIT.
003310
003320 E110-WRITE-ONE-LINE SECTION.
003330 E110-00.
003340     MOVE PF-LOG-TEXT (PF-LOG-IDX) TO TESTLOGO-RECORD
003350     WRITE TESTLOGO-RECORD
003360     SET PF-LOG-IDX UP BY 1
003370     .
003380 E110-99.
003390     EXIT.
003400
003410*****************************************************************
003420* ENDE -- DISPLAY THE END-OF-JOB SUMMARY
003430*****************************************************************
003440 B090-ENDE SECTION.
003450 B090-00.
003460     IF PRG-ABBRUCH
003470        DISPLAY "PFRSLV0O -- JOB STEP ABORTED"
003480        EXIT SECTION
003490     END-IF
003500
003510     DISPLAY "Processing complete!"
003520
003530     MOVE PF-ST-TOTAL TO D-NUM7
003540     DISPLAY "Total PASS/FAIL instances found: " D-NUM7
003550
003560     MOVE PF-ST-PASSED TO D-NUM7
003570     DISPLAY "  - Resolved as PASS: " D-NUM7
003580
003590     MOVE PF-ST-FAILED TO D-NUM7
003600     DISPLAY "  - Resolved as FAIL: " D-NUM7
003610     IF PF-ST-FAILED > ZERO
003620        PERFORM F100-BUILD-FAIL-LIST
003630           THRU F100-99
003640        DISPLAY "    Line numbers: " WS-LIST-BUILD (1:WS-LIST-POS)
003650     END-IF
003660
003670     MOVE PF-ST-UNCHANGED TO D-NUM7
003680     DISPLAY "  - Left unchanged: " D-NUM7
003690     IF PF-ST-UNCHANGED > ZERO
003700        PERFORM F200-BUILD-UNCHANGED-LIST
003710           THRU F200-99
003720        DISPLAY "    Line numbers: " WS-LIST-BUILD (1:WS-LIST-POS)
003730     END-IF
003740
003750     IF LOG-HAS-PASS-FAIL
003760        DISPLAY "Output written to " K-OUT-FILE-NAME
003770     END-IF
003780     .
003790 B090-99.
003800     EXIT.
003810
003820*****************************************************************
003830* BUILD THE COMMA-SEPARATED FAIL LINE-NUMBER LIST
003840*****************************************************************
003850 F100-BUILD-FAIL-LIST SECTION.
003860 F100-00.
003870     MOVE SPACES TO WS-LIST-BUILD
003880     MOVE ZERO   TO WS-LIST-POS
003890     MOVE 1      TO C4-I1
003900
003910     PERFORM F110-APPEND-ONE-FAIL
003920        THRU F110-99
003930        UNTIL C4-I1 > PF-ST-FAILED
003940           OR C4-I1 > 3000
003950     .
003960 F100-99.
003970     EXIT.
003980
003990 F110-APPEND-ONE-FAIL SECTION.
004000 F110-00.
004010     MOVE PF-ST-FAIL-LINE (C4-I1) TO D-NUM7
004020     PERFORM G100-APPEND-EDITED-NUM
004030        THRU G100-99
004040     IF C4-I1 < PF-ST-FAILED
004050        ADD 1 TO WS-LIST-POS
004060        MOVE "," TO WS-LIST-BUILD (WS-LIST-POS:1)
004070        ADD 1 TO WS-LIST-POS
004080        MOVE SPACE TO WS-LIST-BUILD (WS-LIST-POS:1)
004090     END-IF
004100     ADD 1 TO C4-I1
004110     .
004120 F110-99.
004130     EXIT.
004140
004150*****************************************************************
004160* BUILD THE COMMA-SEPARATED UNCHANGED LINE-NUMBER LIST
004170*****************************************************************
004180 F200-BUILD-UNCHANGED-LIST SECTION.
004190 F200-00.
004200     MOVE SPACES TO WS-LIST-BUILD
004210     MOVE ZERO   TO WS-LIST-POS
004220     MOVE 1      TO C4-I1
004230
004240     PERFORM F210-APPEND-ONE-UNCHANGED
004250        THRU F210-99
004260        UNTIL C4-I1 > PF-ST-UNCHANGED
004270           OR C4-I1 > 3000
004280     .
004290 F200-99.
004300     EXIT.
004310
004320 F210-APPEND-ONE-UNCHANGED SECTION.
004330 F210-00.
004340     MOVE PF-ST-UNCH-LINE (C4-I1) TO D-NUM7
004350     PERFORM G100-APPEND-EDITED-NUM
004360        THRU G100-99
004370     IF C4-I1 < PF-ST-UNCHANGED
004380        ADD 1 TO WS-LIST-POS
004390        MOVE "," TO WS-LIST-BUILD (WS-LIST-POS:1)
004400        ADD 1 TO WS-LIST-POS
004410        MOVE SPACE TO WS-LIST-BUILD (WS-LIST-POS:1)
004420     END-IF
004430     ADD 1 TO C4-I1
004440     .
004450 F210-99.
004460     EXIT.
004470
004480*****************************************************************
004490* APPEND THE ZERO-SUPPRESSED D-NUM7 EDIT FIELD TO WS-LIST-BUILD,
004500* SKIPPING ITS LEADING SPACES
004510*****************************************************************
004520 G100-APPEND-EDITED-NUM SECTION.
004530 G100-00.
004540     MOVE 1 TO C4-I2
004550     PERFORM G110-SKIP-LEADING-SPACE
004560        THRU G110-99
004570        UNTIL C4-I2 > 7
004580           OR D-NUM7-CHAR (C4-I2) NOT = SPACE
004590
004600     PERFORM G120-COPY-ONE-DIGIT
004610        THRU G120-99
004620        UNTIL C4-I2 > 7
004630     .
004640 G100-99.
004650     EXIT.
004660
004670 G110-SKIP-LEADING-SPACE SECTION.
004680 G110-00.
004690     ADD 1 TO C4-I2
004700     .
004710 G110-99.
004720     EXIT.
004730
004740 G120-COPY-ONE-DIGIT SECTION.
004750 G120-00.
004760     ADD 1 TO WS-LIST-POS
004770     MOVE D-NUM7-CHAR (C4-I2) TO WS-LIST-BUILD (WS-LIST-POS:1)
004780     ADD 1 TO C4-I2
004790     .
004800 G120-99.
004810     EXIT.
