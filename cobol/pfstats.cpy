000100*****************************************************************
000110* PFSTATS  -- END-OF-JOB STATISTICS FOR ONE TEST LOG
000120*****************************************************************
000130* ONE PER JOB STEP.  THE LINE-NUMBER TABLES ARE PRINTED IN THE
000140* CONSOLE SUMMARY SO AN OPERATOR CAN GO STRAIGHT TO THE FAILING
000150* OR UNRESOLVED LINES WITHOUT SCANNING THE WHOLE LOG.
000160*
000170* 1988-11-09  RFM  ORIGINAL FOUR COUNTERS
000180* 1992-09-17  DKP  ADDED FAIL/UNCHANGED LINE-NUMBER TABLES,
000190*                  TICKET CR-1992-088 (TEST FLOOR REQUEST)
000200* 1998-12-02  JQA  Y2K REVIEW -- NO DATE FIELDS IN THIS COPYBOOK
000210*****************************************************************
000220 01  PF-STATISTICS IS EXTERNAL.
000230     05  PF-ST-TOTAL             PIC S9(07) COMP.
000240     05  PF-ST-PASSED            PIC S9(07) COMP.
000250     05  PF-ST-FAILED            PIC S9(07) COMP.
000260     05  PF-ST-UNCHANGED         PIC S9(07) COMP.
000270     05  PF-ST-FAIL-LINES.
000280         10  PF-ST-FAIL-LINE     PIC 9(07) OCCURS 3000 TIMES.
000290     05  PF-ST-UNCH-LINES.
000300         10  PF-ST-UNCH-LINE     PIC 9(07) OCCURS 3000 TIMES.
000310     05  FILLER                  PIC X(04).
