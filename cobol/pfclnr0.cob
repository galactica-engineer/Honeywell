000100 IDENTIFICATION DIVISION.
000110
000120 PROGRAM-ID.    PFCLNR0M.
000130 AUTHOR.        R F MASTERS.
000140 INSTALLATION.  TEST ENGINEERING DATA PROCESSING.
000150 DATE-WRITTEN.  11/09/88.
000160 DATE-COMPILED.
000170 SECURITY.      UNCLASSIFIED.
000180
000190*****************************************************************
000200* PFCLNR0M -- PASS/FAIL RESOLUTION RULE ENGINE
000210*
000220* WALKS THE IN-CORE TEST LOG TABLE (BUILT BY THE PFRSLV0O DRIVER)
000230* ONE LINE AT A TIME.  FOR EVERY LINE ENDING IN THE UNRESOLVED
000240* TOKEN "PASS/FAIL" IT LOCATES THE NEAREST "S/B" ACCEPTANCE
000250* CRITERIA, PARSES THAT CRITERIA INTO ONE OF NINE RULE TYPES,
000260* PULLS THE MEASURED VALUE OFF THE LINE (OR OFF AN EARLIER LINE
000270* FOR A CROSS-REFERENCE CRITERION), JUDGES IT, AND REWRITES THE
000280* TOKEN IN PLACE TO "PASS" OR "FAIL".  LINES THAT CANNOT BE
000290* JUDGED ARE LEFT EXACTLY AS THEY CAME IN.
000300*
000310* THIS MODULE REPLACES THE OLD PFCLNBAS "BASIC" CLEANER, WHICH
000320* IS STILL LOADED ON THE FLOOR CONTROLLERS THAT HAVE NOT BEEN
000330* CUT OVER -- SEE CR-1996-041 CLOSE-OUT NOTES.  PFCLNBAS DID NOT
000340* LOOK FOR S/B ON THE MEASUREMENT LINE ITSELF, DID NOT ALLOW
000350* TRAILING ASTERISKS ON THE TOKEN, AND DID NOT STRIP UNIT
000360* SUFFIXES (E.G. "DEG", "HZ") OFF A MEASURED VALUE.
000370*
000380* CHANGE LOG
000390*----------------------------------------------------------------*
000400* DATE      | BY  | TICKET      | DESCRIPTION                    *
000410*----------------------------------------------------------------*
000420* 11/09/88  | RFM | CR-1988-071 | ORIGINAL -- EXACT, SET, RANGE, *
000430*           |     |             | TOLERANCE CRITERIA ONLY        *
000440* 02/20/90  | RFM | CR-1990-006 | ADDED GREATER-THAN AND         *
000450*           |     |             | GREATER-THAN-PREVIOUS CRITERIA *
000460* 07/08/93  | DKP | CR-1993-052 | ADDED COMPLEX-RANGE (IP-OCTET  *
000470*           |     |             | STYLE) FOR THE NETWORK I/F     *
000480*           |     |             | TEST STATIONS                  *
000490* 01/30/96  | DKP | CR-1996-041 | ADDED CROSS-REFERENCE CRITERIA *
000500*           |     |             | AND ON-LINE S/B LOOKUP; SEE    *
000510*           |     |             | PFCLNBAS NOTE ABOVE            *
000520* 11/19/98  | JQA | Y2K-0114    | Y2K REVIEW - NO DATE FIELDS IN *
000530*           |     |             | THIS PROGRAM, NO CHANGE MADE   *
000540* 03/02/99  | JQA | CR-1999-009 | ADDED UPSI-0 TRACE SWITCH      *
000550* 08/17/99  | DKP | CR-1999-061 | "MAY BE" LIST/RANGE EXPANSION  *
000560*           |     |             | FOR THE VOLTAGE-STRAP CRITERIA *
000570* 09/13/99  | DKP | CR-1999-084 | OWN-VALUE BACKWARD SEARCH FOR  *
000580*           |     |             | CROSS-REFERENCE CRITERIA; WAS  *
000590*           |     |             | CLOBBERING THE REFERENCE NAME  *
000600* 09/20/99  | DKP | CR-1999-091 | FINISHED THE "MAY BE" RANGE-   *
000610*           |     |             | INSIDE-LIST EXPANSION LEFT     *
000620*           |     |             | OPEN BY CR-1999-061            *
000630* 09/27/99  | DKP | CR-1999-097 | WIDENED THE OR/COMMA SET SPLIT *
000640*           |     |             | TO ALL 40 TABLE SLOTS; FIXED   *
000650*           |     |             | THE SET-ENTRY LEFT-TRIM        *
000660* 10/06/99  | DKP | CR-1999-101 | RANGE NOW ACTUALLY TRIES HEX   *
000670*           |     |             | BEFORE FALLING BACK TO PLAIN   *
000680*           |     |             | COLLATION, AS THE BANNER HAD   *
000690*           |     |             | CLAIMED SINCE CR-1993-052      *
000700* 10/12/99  | DKP | CR-1999-104 | CROSS-REFERENCE NOW STRIPS ALL *
000710*           |     |             | EMBEDDED SPACES AND TRIES A    *
000720*           |     |             | HEX-INTEGER COMPARE BEFORE THE *
000730*           |     |             | STRING FALLBACK                *
000740* 10/19/99  | DKP | CR-1999-108 | EXACT NO LONGER TRUNCATES A    *
000750*           |     |             | LONG CRITERION AT 20 BYTES     *
000760* 10/26/99  | DKP | CR-1999-110 | TOLERANCE RULE NOW RECOGNIZES  *
000770*           |     |             | THE PLUS-MINUS GLYPH AS WELL AS*
000780*           |     |             | THE "+/-" SPELLING             *
000790* 11/02/99  | DKP | CR-1999-113 | CROSS-REFERENCE VALUE NOW ENDS *
000800*           |     |             | AT THE FIRST BLANK, NOT AT THE *
000810*           |     |             | END OF THE CANDIDATE LINE      *
000820*----------------------------------------------------------------*
000830*****************************************************************
000840
000850 ENVIRONMENT DIVISION.
000860 CONFIGURATION SECTION.
000870 SPECIAL-NAMES.
000880     C01 IS TOP-OF-FORM
000890     UPSI-0 IS CLNR-TRACE-SW                                      CR199009
000900         ON STATUS IS CLNR-TRACE-ON                               CR199009
000910     CLASS ALPHABETIC-PARM IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000920                             "abcdefghijklmnopqrstuvwxyz".
000930
000940 INPUT-OUTPUT SECTION.
000950 FILE-CONTROL.
000960
000970 DATA DIVISION.
000980 FILE SECTION.
000990
001000 WORKING-STORAGE SECTION.
001010     COPY PFLOGTB  OF PFCOBLIB.
001020     COPY PFSTATS  OF PFCOBLIB.
001030     COPY PFCRIT   OF PFCOBLIB.
001040     COPY PFPREV   OF PFCOBLIB.
001050
001060*----------------------------------------------------------------*
001070* CURRENT-LINE WORK AREA
001080*----------------------------------------------------------------*
001090 01  WS-CURRENT-LINE.
001100     05  WS-CUR-TEXT              PIC X(133).
001110     05  WS-CUR-TEXT-R REDEFINES  WS-CUR-TEXT.
001120         10  WS-CUR-CHAR          PIC X(01) OCCURS 133 TIMES.
001130     05  WS-CUR-LEN                PIC S9(04) COMP.
001140     05  WS-CUR-IDX                PIC S9(04) COMP.
001150     05  FILLER                    PIC X(01).
001160
001170 01  WS-PARAM-NAME-AREA.
001180     05  WS-PARAM-NAME             PIC X(30).
001190     05  WS-PARAM-NAME-R REDEFINES WS-PARAM-NAME.
001200         10  WS-PARAM-CHAR         PIC X(01) OCCURS 30 TIMES.
001210     05  FILLER                    PIC X(01).
001220
001230 01  WS-MEAS-VALUE-AREA.
001240     05  WS-MEAS-VALUE             PIC X(40).
001250     05  WS-MEAS-VALUE-R REDEFINES WS-MEAS-VALUE.
001260         10  WS-MEAS-CHAR          PIC X(01) OCCURS 40 TIMES.
001270     05  FILLER                    PIC X(01).
001280
001290*----------------------------------------------------------------*
001300* CRITERIA-TEXT BUILD AREA (BEFORE TRUNCATION TO PF-CRIT-TEXT)
001310*----------------------------------------------------------------*
001320 01  WS-CRIT-BUILD-AREA.
001330     05  WS-CRIT-BUILD             PIC X(80).
001340     05  WS-CRIT-BUILD-R REDEFINES WS-CRIT-BUILD.
001350         10  WS-CRIT-BUILD-CHAR    PIC X(01) OCCURS 80 TIMES.
001360     05  WS-CRIT-UC                PIC X(80).
001370     05  WS-CRIT-LINE-IDX          PIC S9(04) COMP.
001380     05  FILLER                    PIC X(01).
001390
001400*----------------------------------------------------------------*
001410* GENERIC CASE-INSENSITIVE SUBSTRING SEARCH -- SEE F900 SECTION
001420*----------------------------------------------------------------*
001430 01  WS-SEARCH-WORK.
001440     05  WS-SRCH-TEXT              PIC X(133).
001450     05  WS-SRCH-LEN               PIC S9(04) COMP.
001460     05  WS-SRCH-PAT               PIC X(20).
001470     05  WS-SRCH-PATLEN            PIC S9(04) COMP.
001480     05  WS-SRCH-START             PIC S9(04) COMP.
001490     05  WS-SRCH-POS               PIC S9(04) COMP.
001500     05  FILLER                    PIC X(01).
001510
001520*----------------------------------------------------------------*
001530* NUMERIC EXTRACTION WORK AREA
001540*----------------------------------------------------------------*
001550 01  WS-NUMERIC-WORK.
001560     05  WS-NUM-VALID-SW           PIC X(01).
001570         88  WS-NUM-IS-VALID              VALUE "Y".
001580         88  WS-NUM-NOT-VALID             VALUE "N".
001590     05  WS-NUM-RESULT              PIC S9(09)V9(06).
001600     05  WS-NUM-TEXT                PIC X(20).
001610     05  WS-NUM-TEXT-R REDEFINES    WS-NUM-TEXT.
001620         10  WS-NUM-SIGN            PIC X(01).
001630         10  WS-NUM-DIGITS          PIC X(19).
001640     05  WS-NUM-LEN                 PIC S9(04) COMP.
001650     05  WS-NUM-NEG-SW              PIC X(01).
001660     05  WS-NUM-SEEN-POINT-SW       PIC X(01).
001670     05  WS-NUM-STOP-SW             PIC X(01).
001680     05  WS-NUM-DEC-PLACES          PIC S9(04) COMP.
001690     05  WS-NUM-ONE-DIGIT           PIC 9(01).
001700     05  FILLER                     PIC X(01).
001710*                                                                CR199991
001720* "MAY BE ..." RANGE-INSIDE-LIST WORK AREA -- TICKET CR-1999-091 CR199991
001730 01  WS-MAYBE-WORK.                                              CR199991
001740     05  WS-MB-RANGE-POS           PIC S9(04) COMP.
001750     05  WS-MB-RANGE-LEN           PIC S9(04) COMP.
001760     05  WS-MB-LIST-POS            PIC S9(04) COMP.
001770     05  WS-MB-PIECE               PIC X(20).
001780     05  WS-MB-PIECE-UC            PIC X(20).
001790     05  WS-MB-RANGE-LO            PIC S9(07) COMP.
001800     05  WS-MB-RANGE-HI            PIC S9(07) COMP.
001810     05  WS-MB-RANGE-CUR           PIC S9(07) COMP.
001820     05  WS-MB-RANGE-EDIT          PIC -(6)9.
001830     05  FILLER                    PIC X(01).
001840*----------------------------------------------------------------*
001850* SWITCHES AND SCRATCH SUBSCRIPTS
001860*----------------------------------------------------------------*
001870 77  WS-TOKEN-POS                  PIC S9(04) COMP VALUE ZERO.
001880 77  WS-EQ-POS                     PIC S9(04) COMP VALUE ZERO.
001890 77  WS-LAST-EQ-POS                PIC S9(04) COMP VALUE ZERO.
001900 77  WS-BACK-IDX                   PIC S9(04) COMP VALUE ZERO.
001910 77  WS-BACK-COUNT                 PIC S9(04) COMP VALUE ZERO.    CR199984
001920 77  WS-XVAL-END-POS               PIC S9(04) COMP VALUE ZERO.    CR199113
001930 77  WS-UNSTR-PTR                  PIC S9(04) COMP VALUE ZERO.    CR199997
001940 77  WS-I                          PIC S9(04) COMP VALUE ZERO.
001950 77  WS-J                          PIC S9(04) COMP VALUE ZERO.
001960 77  WS-LEN1                       PIC S9(04) COMP VALUE ZERO.
001970 77  WS-LEN2                       PIC S9(04) COMP VALUE ZERO.
001980
001990 77  WS-VERDICT-SW                 PIC X(01) VALUE "U".
002000     88  WS-VERDICT-PASS                  VALUE "P".
002010     88  WS-VERDICT-FAIL                  VALUE "F".
002020     88  WS-VERDICT-CANNOT                VALUE "U".
002030
002040 77  WS-VALUE-FOUND-SW             PIC X(01) VALUE "N".
002050     88  WS-VALUE-WAS-FOUND               VALUE "Y".
002060     88  WS-VALUE-NOT-FOUND               VALUE "N".
002070
002080 77  WS-MEAS-EMPTY-SW              PIC X(01) VALUE "N".
002090     88  WS-MEAS-IS-EMPTY                 VALUE "Y".
002100
002110 77  WS-XREF-VALUE                 PIC X(20) VALUE SPACES.
002120 77  WS-XREF-FOUND-SW              PIC X(01) VALUE "N".
002130     88  WS-XREF-WAS-FOUND                VALUE "Y".
002140*                                                              CR199901
002150* HEXADECIMAL-INTEGER EXTRACTION WORK AREA -- RANGE'S MIDDLE
002160* TIER AND THE CROSS-REFERENCE EQUALITY TEST BOTH SHARE THIS
002170* (CR-1999-101, CR-1999-104, DKP)
002180 01  WS-HEX-WORK.                                              CR199901
002190     05  WS-HEX-VALID-SW           PIC X(01).
002200         88  WS-HEX-IS-VALID              VALUE "Y".
002210         88  WS-HEX-NOT-VALID             VALUE "N".
002220     05  WS-HEX-BAD-SW             PIC X(01).
002230     05  WS-HEX-STOP-SW            PIC X(01).
002240     05  WS-HEX-RESULT             PIC S9(09) COMP.
002250     05  WS-HEX-TEXT               PIC X(20).
002260     05  WS-HEX-LEN                PIC S9(04) COMP.
002270     05  FILLER                    PIC X(01).
002280*
002290* SPACE-COMPACTION WORK AREA -- SQUEEZES ALL EMBEDDED SPACES OUT
002300* OF A TEXT FIELD, LEFT-JUSTIFYING WHAT IS LEFT (CR-1999-104)
002310 01  WS-COMPACT-WORK.                                          CR199904
002320     05  WS-CMPCT-TEXT             PIC X(40).
002330     05  WS-CMPCT-OUT              PIC X(40).
002340     05  WS-CMPCT-POS              PIC S9(04) COMP.
002350     05  FILLER                    PIC X(01).
002360*
002370* RANGE HEX-TIER SCRATCH BOUNDS
002380 01  WS-RANGE-HEX-WORK.                                        CR199901
002390     05  WS-RNG-HEX-VALUE          PIC S9(09) COMP.
002400     05  WS-RNG-HEX-MIN            PIC S9(09) COMP.
002410     05  WS-RNG-HEX-MAX            PIC S9(09) COMP.
002420     05  WS-HEX-TIER-SW            PIC X(01).
002430         88  WS-HEX-TIER-DONE             VALUE "Y".
002440         88  WS-HEX-TIER-NOT-DONE         VALUE "N".
002450     05  FILLER                    PIC X(01).
002460*
002470* CROSS-REFERENCE NORMALIZED-VALUE SCRATCH
002480 01  WS-XREF-NORM-WORK.                                        CR199904
002490     05  WS-XREF-MEAS-NORM         PIC X(40).
002500     05  WS-XREF-REF-NORM          PIC X(40).
002510     05  WS-XREF-MEAS-HEX          PIC S9(09) COMP.
002520     05  FILLER                    PIC X(01).
002530*
002540* EXACT-CRITERIA COMPARE SCRATCH -- FULL WIDTH, NOT THE 20-BYTE
002550* SEARCH-PATTERN WORK AREA (CR-1999-108)
002560 01  WS-EXACT-WORK.                                            CR199908
002570     05  WS-EXACT-MEAS             PIC X(60).
002580     05  WS-EXACT-CRIT             PIC X(60).
002590     05  FILLER                    PIC X(01).
002600
002610 LINKAGE SECTION.
002620*-->    RETURNED TO THE DRIVER
002630 01  LINK-CLNR-REC.
002640     05  LINK-CLNR-HDR.
002650         10  LINK-CLNR-RC          PIC S9(04) COMP.
002660*           0 = OK, 9999 = TABLE EMPTY, NOT SET UP BY DRIVER
002670         10  FILLER                PIC X(01).
002680
002690 PROCEDURE DIVISION USING LINK-CLNR-REC.
002700*****************************************************************
002710* CONTROL SECTION
002720*****************************************************************
002730 A100-CONTROL SECTION.
002740 A100-00.
002750     MOVE ZERO TO LINK-CLNR-RC
002760
002770     IF PF-LOG-LINES-COUNT = ZERO
002780        MOVE 9999 TO LINK-CLNR-RC
002790        EXIT SECTION
002800     END-IF
002810
002820     PERFORM B000-INIT
002830        THRU B000-99
002840     PERFORM B100-PROCESS-TABLE
002850        THRU B100-99
002860     .
002870 A100-99.
002880     EXIT PROGRAM.
002890
002900*****************************************************************
002910* CLEAR STATISTICS AND THE PREVIOUS-VALUE TABLE
002920*****************************************************************
002930 B000-INIT SECTION.
002940 B000-00.
002950     MOVE ZERO  TO PF-ST-TOTAL, PF-ST-PASSED,
002960                   PF-ST-FAILED, PF-ST-UNCHANGED
002970     MOVE ZERO  TO PF-PREV-COUNT
002980     .
002990 B000-99.
003000     EXIT.
003010
003020*****************************************************************
003030* WALK THE TABLE ONE LOG LINE AT A TIME
003040*****************************************************************
003050 B100-PROCESS-TABLE SECTION.
003060 B100-00.
003070     MOVE 1 TO WS-CUR-IDX
003080
003090     PERFORM C100-PROCESS-ONE-LINE
003100        THRU C100-99
003110        UNTIL WS-CUR-IDX > PF-LOG-LINES-COUNT
003120     .
003130 B100-99.
003140     EXIT.
003150
003160*****************************************************************
003170* TEST ONE LINE FOR THE UNRESOLVED-MEASUREMENT PATTERN, THEN
003180* HAND OFF TO THE RESOLUTION SEQUENCE WHEN IT MATCHES
003190*****************************************************************
003200 C100-PROCESS-ONE-LINE SECTION.
003210 C100-00.
003220     SET PF-LOG-IDX  TO WS-CUR-IDX
003230     MOVE PF-LOG-TEXT (PF-LOG-IDX) TO WS-CUR-TEXT
003240     MOVE PF-LOG-LEN  (PF-LOG-IDX) TO WS-CUR-LEN
003250     SET  PF-LOG-NOT-RESOLVED (PF-LOG-IDX) TO TRUE
003260
003270     PERFORM D100-FIND-TOKEN
003280        THRU D100-99
003290
003300     IF WS-TOKEN-POS > 1
003310        ADD 1 TO PF-ST-TOTAL
003320        PERFORM E000-RESOLVE-LINE
003330           THRU E000-99
003340     END-IF
003350
003360     ADD 1 TO WS-CUR-IDX
003370     .
003380 C100-99.
003390     EXIT.
003400
003410*****************************************************************
003420* LOCATE THE UNRESOLVED "PASS/FAIL" TOKEN -- SPACE, THEN THE
003430* LITERAL, THEN ONLY ASTERISKS/SPACES TO END OF LINE
003440*****************************************************************
003450 D100-FIND-TOKEN SECTION.
003460 D100-00.
003470     MOVE ZERO TO WS-TOKEN-POS
003480     MOVE 1    TO WS-I
003490
003500     PERFORM D110-TRY-AT-I
003510        THRU D110-99
003520        UNTIL WS-I > (133 - 9)
003530           OR WS-TOKEN-POS > ZERO
003540
003550     IF WS-TOKEN-POS > 1
003560        IF WS-CUR-TEXT (WS-TOKEN-POS - 1:1) NOT = SPACE
003570           MOVE ZERO TO WS-TOKEN-POS
003580        ELSE
003590           PERFORM D200-CHECK-TRAILER
003600              THRU D200-99
003610           IF WS-VALUE-NOT-FOUND
003620              CONTINUE
003630           END-IF
003640        END-IF
003650     END-IF
003660     .
003670 D100-99.
003680     EXIT.
003690
003700 D110-TRY-AT-I SECTION.
003710 D110-00.
003720     IF WS-CUR-TEXT (WS-I:9) = "PASS/FAIL"
003730        MOVE WS-I TO WS-TOKEN-POS
003740     END-IF
003750     ADD 1 TO WS-I
003760     .
003770 D110-99.
003780     EXIT.
003790
003800*****************************************************************
003810* AFTER THE TOKEN ONLY ASTERISKS/SPACES MAY REMAIN.  A BAD
003820* TRAILER DISQUALIFIES THE LINE (WS-TOKEN-POS SET BACK TO ZERO)
003830*****************************************************************
003840 D200-CHECK-TRAILER SECTION.
003850 D200-00.
003860     MOVE WS-TOKEN-POS TO WS-I
003870     ADD 9 TO WS-I
003880
003890     PERFORM D210-CHECK-ONE-BYTE
003900        THRU D210-99
003910        UNTIL WS-I > 133
003920           OR WS-TOKEN-POS = ZERO
003930     .
003940 D200-99.
003950     EXIT.
003960
003970 D210-CHECK-ONE-BYTE SECTION.
003980 D210-00.
003990     IF WS-CUR-TEXT (WS-I:1) NOT = SPACE
004000     AND WS-CUR-TEXT (WS-I:1) NOT = "*"
004010        MOVE ZERO TO WS-TOKEN-POS
004020     END-IF
004030     ADD 1 TO WS-I
004040     .
004050 D210-99.
004060     EXIT.
004070
004080*****************************************************************
004090* THE FULL RESOLUTION SEQUENCE FOR ONE UNRESOLVED MEASUREMENT
004100* LINE -- STEPS (A) THROUGH (E) OF THE FLOOR PROCEDURE
004110*****************************************************************
004120 E000-RESOLVE-LINE SECTION.
004130 E000-00.
004140     PERFORM E050-SPLIT-MEASUREMENT
004150        THRU E050-99
004160     PERFORM E100-FIND-CRITERIA
004170        THRU E100-99
004180
004190     IF PF-CRIT-NOT-FOUND
004200        PERFORM Z900-MARK-UNCHANGED
004210           THRU Z900-99
004220        EXIT SECTION
004230     END-IF
004240
004250     PERFORM E200-PARSE-CRITERIA
004260        THRU E200-99
004270     PERFORM E300-EXTRACT-VALUE
004280        THRU E300-99
004290
004300     IF WS-VALUE-NOT-FOUND
004310        PERFORM Z900-MARK-UNCHANGED
004320           THRU Z900-99
004330        EXIT SECTION
004340     END-IF
004350
004360     PERFORM E400-EVALUATE
004370        THRU E400-99
004380
004390     EVALUATE TRUE
004400        WHEN WS-VERDICT-PASS
004410           PERFORM Z100-REWRITE-TOKEN
004420              THRU Z100-99
004430           ADD 1 TO PF-ST-PASSED
004440        WHEN WS-VERDICT-FAIL
004450           PERFORM Z100-REWRITE-TOKEN
004460              THRU Z100-99
004470           ADD 1 TO PF-ST-FAILED
004480           IF PF-ST-FAILED <= 3000
004490              MOVE WS-CUR-IDX
004500                TO PF-ST-FAIL-LINE (PF-ST-FAILED)
004510           END-IF
004520        WHEN OTHER
004530           PERFORM Z900-MARK-UNCHANGED
004540              THRU Z900-99
004550     END-EVALUATE
004560
004570     PERFORM Z500-SAVE-PREVIOUS
004580        THRU Z500-99
004590     .
004600 E000-99.
004610     EXIT.
004620
004630*****************************************************************
004640* SPLIT THE PARAMETER NAME AND MEASURED VALUE OFF THE LINE
004650*****************************************************************
004660 E050-SPLIT-MEASUREMENT SECTION.
004670 E050-00.
004680     MOVE SPACES TO WS-PARAM-NAME, WS-MEAS-VALUE
004690     MOVE ZERO   TO WS-EQ-POS, WS-LAST-EQ-POS
004700     MOVE 1      TO WS-I
004710
004720     PERFORM E055-SCAN-FOR-EQUALS
004730        THRU E055-99
004740        UNTIL WS-I > (WS-TOKEN-POS - 1)
004750
004760     IF WS-EQ-POS > 1
004770        MOVE WS-CUR-TEXT (1:WS-EQ-POS - 1) TO WS-PARAM-NAME
004780        PERFORM Z700-RTRIM-PARAM
004790           THRU Z700-99
004800     END-IF
004810
004820     IF WS-LAST-EQ-POS > ZERO
004830     AND WS-LAST-EQ-POS < WS-TOKEN-POS
004840        MOVE WS-LAST-EQ-POS TO WS-I
004850        ADD  1              TO WS-I
004860        COMPUTE WS-LEN1 = WS-TOKEN-POS - WS-I
004870        IF WS-LEN1 > ZERO
004880           MOVE WS-CUR-TEXT (WS-I:WS-LEN1) TO WS-MEAS-VALUE
004890        END-IF
004900     END-IF
004910     .
004920 E050-99.
004930     EXIT.
004940
004950*****************************************************************
004960* NOTE THE FIRST AND LAST "=" POSITION AHEAD OF THE TOKEN
004970*****************************************************************
004980 E055-SCAN-FOR-EQUALS SECTION.
004990 E055-00.
005000     IF WS-CUR-TEXT (WS-I:1) = "="
005010        IF WS-EQ-POS = ZERO
005020           MOVE WS-I TO WS-EQ-POS
005030        END-IF
005040        MOVE WS-I TO WS-LAST-EQ-POS
005050     END-IF
005060     ADD 1 TO WS-I
005070     .
005080 E055-99.
005090     EXIT.
005100
005110*****************************************************************
005120* NO INTRINSIC TRIM IN THIS COMPILER -- LEFT-JUSTIFY THE PARAMETER
005130* NAME ONE BYTE AT A TIME IF THE SPLIT LEFT LEADING SPACES
005140*****************************************************************
005150 Z700-RTRIM-PARAM SECTION.
005160 Z700-00.
005170     PERFORM Z705-SHIFT-PARAM-LEFT
005180        THRU Z705-99
005190        UNTIL WS-PARAM-NAME (1:1) NOT = SPACE
005200           OR WS-PARAM-NAME = SPACES
005210     .
005220 Z700-99.
005230     EXIT.
005240
005250 Z705-SHIFT-PARAM-LEFT SECTION.
005260 Z705-00.
005270     MOVE WS-PARAM-NAME (2:29) TO WS-PARAM-NAME (1:29)
005280     MOVE SPACE TO WS-PARAM-NAME (30:1)
005290     .
005300 Z705-99.
005310     EXIT.
005320
005330*****************************************************************
005340* LOCATE THE APPLICABLE "S/B" CRITERIA -- ON THE MEASUREMENT
005350* LINE ITSELF FIRST, THEN BACKWARD UP TO 9 LINES
005360*****************************************************************
005370 E100-FIND-CRITERIA SECTION.
005380 E100-00.
005390     SET PF-CRIT-NOT-FOUND TO TRUE
005400     MOVE SPACES TO WS-CRIT-BUILD
005410
005420     MOVE WS-CUR-TEXT       TO WS-SRCH-TEXT
005430     MOVE WS-TOKEN-POS      TO WS-SRCH-LEN
005440     SUBTRACT 1 FROM WS-SRCH-LEN
005450     MOVE "S/B "            TO WS-SRCH-PAT
005460     MOVE 4                 TO WS-SRCH-PATLEN
005470     MOVE 1                 TO WS-SRCH-START
005480     PERFORM F900-FIND-SUBSTRING
005490        THRU F900-99
005500
005510     IF WS-SRCH-POS > ZERO
005520        SET PF-CRIT-WAS-FOUND TO TRUE
005530        ADD WS-SRCH-PATLEN TO WS-SRCH-POS
005540        COMPUTE WS-LEN1 = WS-SRCH-LEN - WS-SRCH-POS + 1
005550        IF WS-LEN1 > ZERO
005560           MOVE WS-CUR-TEXT (WS-SRCH-POS:WS-LEN1) TO WS-CRIT-BUILD
005570        END-IF
005580     ELSE
005590        MOVE WS-CUR-IDX TO WS-BACK-IDX
005600        SUBTRACT 1 FROM WS-BACK-IDX
005610
005620        PERFORM E110-TRY-ONE-BACK-LINE
005630           THRU E110-99
005640           UNTIL WS-BACK-IDX < (WS-CUR-IDX - 9)
005650              OR WS-BACK-IDX < 1
005660              OR PF-CRIT-WAS-FOUND
005670     END-IF
005680
005690     IF PF-CRIT-WAS-FOUND
005700        PERFORM E150-CHECK-CONTINUATION
005710           THRU E150-99
005720        MOVE WS-CRIT-BUILD (1:60) TO PF-CRIT-TEXT
005730     END-IF
005740     .
005750 E100-99.
005760     EXIT.
005770
005780 E110-TRY-ONE-BACK-LINE SECTION.
005790 E110-00.
005800     MOVE PF-LOG-TEXT (WS-BACK-IDX) TO WS-SRCH-TEXT
005810     MOVE PF-LOG-LEN  (WS-BACK-IDX) TO WS-SRCH-LEN
005820     MOVE "S/B "                    TO WS-SRCH-PAT
005830     MOVE 4                         TO WS-SRCH-PATLEN
005840     MOVE 1                         TO WS-SRCH-START
005850     PERFORM F900-FIND-SUBSTRING
005860        THRU F900-99
005870
005880     IF WS-SRCH-POS > ZERO
005890        SET PF-CRIT-WAS-FOUND TO TRUE
005900        MOVE WS-BACK-IDX      TO WS-CRIT-LINE-IDX
005910        ADD WS-SRCH-PATLEN TO WS-SRCH-POS
005920        COMPUTE WS-LEN1 = WS-SRCH-LEN - WS-SRCH-POS + 1
005930        IF WS-LEN1 > ZERO
005940           MOVE PF-LOG-TEXT (WS-BACK-IDX)
005950                            (WS-SRCH-POS:WS-LEN1) TO WS-CRIT-BUILD
005960        END-IF
005970     END-IF
005980
005990     SUBTRACT 1 FROM WS-BACK-IDX
006000     .
006010 E110-99.
006020     EXIT.
006030
006040*****************************************************************
006050* "X" / "XX" / "XXX" OR A FOLLOWING "MAY BE" LINE MEANS THE
006060* CRITERIA CONTINUES ON THE NEXT LOG LINE
006070*****************************************************************
006080 E150-CHECK-CONTINUATION SECTION.
006090 E150-00.
006100     MOVE WS-CRIT-BUILD TO WS-CRIT-UC
006110     INSPECT WS-CRIT-UC CONVERTING
006120             "abcdefghijklmnopqrstuvwxyz"
006130          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006140
006150     IF WS-CRIT-LINE-IDX = ZERO
006160        EXIT SECTION
006170     END-IF
006180
006190     IF (WS-CRIT-UC (1:3) = "X  " OR
006200         WS-CRIT-UC (1:3) = "XX " OR
006210         WS-CRIT-UC (1:3) = "XXX")
006220        PERFORM E160-APPEND-NEXT-LINE
006230           THRU E160-99
006240     ELSE
006250        MOVE WS-CRIT-LINE-IDX TO WS-BACK-IDX
006260        ADD 1 TO WS-BACK-IDX
006270        IF WS-BACK-IDX <= PF-LOG-LINES-COUNT
006280           MOVE PF-LOG-TEXT (WS-BACK-IDX) TO WS-SRCH-TEXT
006290           MOVE PF-LOG-LEN  (WS-BACK-IDX) TO WS-SRCH-LEN
006300           MOVE "MAY BE"                  TO WS-SRCH-PAT
006310           MOVE 6                         TO WS-SRCH-PATLEN
006320           MOVE 1                         TO WS-SRCH-START
006330           INSPECT WS-SRCH-TEXT CONVERTING
006340                   "abcdefghijklmnopqrstuvwxyz"
006350                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006360           PERFORM F900-FIND-SUBSTRING
006370              THRU F900-99
006380           IF WS-SRCH-POS > ZERO
006390              PERFORM E160-APPEND-NEXT-LINE
006400                 THRU E160-99
006410           END-IF
006420        END-IF
006430     END-IF
006440     .
006450 E150-99.
006460     EXIT.
006470
006480 E160-APPEND-NEXT-LINE SECTION.
006490 E160-00.
006500     MOVE WS-CRIT-LINE-IDX TO WS-BACK-IDX
006510     ADD 1 TO WS-BACK-IDX
006520     IF WS-BACK-IDX <= PF-LOG-LINES-COUNT
006530        MOVE PF-LOG-LEN (WS-BACK-IDX) TO WS-LEN1
006540        IF WS-LEN1 > 40
006550           MOVE 40 TO WS-LEN1
006560        END-IF
006570        STRING WS-CRIT-BUILD DELIMITED BY "  ",
006580               " "           DELIMITED BY SIZE,
006590               PF-LOG-TEXT (WS-BACK-IDX) (1:WS-LEN1)
006600                             DELIMITED BY "  "
006610          INTO WS-CRIT-BUILD
006620     END-IF
006630     .
006640 E160-99.
006650     EXIT.
006660
006670*****************************************************************
006680* GENERIC CASE-INSENSITIVE "DOES TEXT CONTAIN PATTERN" SEARCH
006690* CALLERS LOAD WS-SRCH-TEXT/LEN/PAT/PATLEN/START; RESULT COMES
006700* BACK IN WS-SRCH-POS (ZERO = NOT FOUND).  CALLERS THAT NEED
006710* CASE-INSENSITIVITY MUST UPPERCASE BOTH SIDES FIRST -- THIS
006720* PARAGraph JUST DOES THE COMPARE
006730*****************************************************************
006740 F900-FIND-SUBSTRING SECTION.
006750 F900-00.
006760     MOVE ZERO TO WS-SRCH-POS
006770     IF WS-SRCH-START < 1
006780        MOVE 1 TO WS-SRCH-START
006790     END-IF
006800     MOVE WS-SRCH-START TO WS-I
006810
006820     PERFORM F910-TRY-AT-I
006830        THRU F910-99
006840        UNTIL WS-I > (WS-SRCH-LEN - WS-SRCH-PATLEN + 1)
006850           OR WS-SRCH-POS > ZERO
006860           OR WS-SRCH-PATLEN < 1
006870     .
006880 F900-99.
006890     EXIT.
006900
006910 F910-TRY-AT-I SECTION.
006920 F910-00.
006930     IF WS-SRCH-TEXT (WS-I:WS-SRCH-PATLEN) =
006940        WS-SRCH-PAT  (1:WS-SRCH-PATLEN)
006950        MOVE WS-I TO WS-SRCH-POS
006960     END-IF
006970     ADD 1 TO WS-I
006980     .
006990 F910-99.
007000     EXIT.
007010
007020*****************************************************************
007030* CRITERIA PARSE DISPATCH -- FIRST MATCHING RULE WINS, IN THE
007040* PRIORITY ORDER SET BY THE 1996 CROSS-REFERENCE CHANGE (SEE
007050* CR-1996-041)
007060*****************************************************************
007070 E200-PARSE-CRITERIA SECTION.
007080 E200-00.
007090     MOVE PF-CRIT-TEXT TO WS-CRIT-UC
007100     INSPECT WS-CRIT-UC CONVERTING
007110             "abcdefghijklmnopqrstuvwxyz"
007120          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007130     SET PF-CRIT-NO-ALT TO TRUE
007140     MOVE ZERO TO PF-CRIT-MIN, PF-CRIT-MAX, PF-CRIT-TARGET,
007150                  PF-CRIT-TOL, PF-CRIT-THRESHOLD
007160     MOVE SPACES TO PF-CRIT-REF-NAME, PF-CRIT-ALT-VALUE,
007170                    PF-CRIT-MIN-X, PF-CRIT-MAX-X
007180     MOVE ZERO TO PF-CRIT-SET-COUNT
007190
007200     IF PF-CRIT-TEXT (1:1) = "="
007210        PERFORM D100-PARSE-CROSSREF
007220           THRU D101-99
007230        EXIT SECTION
007240     END-IF
007250
007260     MOVE WS-CRIT-UC   TO WS-SRCH-TEXT
007270     MOVE 60           TO WS-SRCH-LEN
007280     MOVE "IN RANGE OF" TO WS-SRCH-PAT
007290     MOVE 11           TO WS-SRCH-PATLEN
007300     MOVE 1            TO WS-SRCH-START
007310     PERFORM F900-FIND-SUBSTRING THRU F900-99
007320     IF WS-SRCH-POS > ZERO
007330        PERFORM D120-PARSE-COMPLEX-RANGE THRU D120-99
007340        EXIT SECTION
007350     END-IF
007360
007370     MOVE WS-CRIT-UC TO WS-SRCH-TEXT
007380     MOVE " TO "     TO WS-SRCH-PAT
007390     MOVE 4          TO WS-SRCH-PATLEN
007400     MOVE 1          TO WS-SRCH-START
007410     PERFORM F900-FIND-SUBSTRING THRU F900-99
007420     IF WS-SRCH-POS > ZERO
007430        MOVE WS-SRCH-POS TO WS-I
007440        MOVE WS-CRIT-UC  TO WS-SRCH-TEXT
007450        MOVE "MAY BE"    TO WS-SRCH-PAT
007460        MOVE 6           TO WS-SRCH-PATLEN
007470        MOVE 1           TO WS-SRCH-START
007480        PERFORM F900-FIND-SUBSTRING THRU F900-99
007490        IF WS-SRCH-POS = ZERO
007500           MOVE WS-I TO WS-J
007510           PERFORM D130-PARSE-TO-RANGE THRU D130-99
007520           EXIT SECTION
007530        END-IF
007540     END-IF
007550
007560     PERFORM D135-CHECK-DASH-RANGE THRU D135-99
007570     IF PF-CRIT-WAS-FOUND
007580        EXIT SECTION
007590     END-IF
007600
007610     MOVE WS-CRIT-UC          TO WS-SRCH-TEXT
007620     MOVE "GREATER THAN PREVIOUS" TO WS-SRCH-PAT
007630     MOVE 21                  TO WS-SRCH-PATLEN
007640     MOVE 1                   TO WS-SRCH-START
007650     PERFORM F900-FIND-SUBSTRING THRU F900-99
007660     IF WS-SRCH-POS > ZERO
007670        PERFORM D140-PARSE-GT-PREVIOUS THRU D140-99
007680        EXIT SECTION
007690     END-IF
007700
007710     IF PF-CRIT-TEXT (1:1) = ">"
007720        PERFORM D150-PARSE-GREATER-THAN THRU D150-99
007730        EXIT SECTION
007740     END-IF
007750
007760     MOVE WS-CRIT-UC TO WS-SRCH-TEXT
007770     MOVE "+/-"      TO WS-SRCH-PAT
007780     MOVE 3          TO WS-SRCH-PATLEN
007790     MOVE 1          TO WS-SRCH-START
007800     PERFORM F900-FIND-SUBSTRING THRU F900-99
007810     IF WS-SRCH-POS > ZERO
007820        PERFORM D160-PARSE-TOLERANCE THRU D160-99
007830        EXIT SECTION
007840     END-IF
007850*                                                              CR199110
007860*    THE PLUS-MINUS GLYPH IS AN ALTERNATE SPELLING OF "+/-" ON
007870*    THE STATION PRINTOUTS (CR-1999-110, DKP)
007880     MOVE WS-CRIT-UC TO WS-SRCH-TEXT
007890     MOVE SPACES     TO WS-SRCH-PAT
007900     MOVE "±"        TO WS-SRCH-PAT (1:1)
007910     MOVE 1          TO WS-SRCH-PATLEN
007920     MOVE 1          TO WS-SRCH-START
007930     PERFORM F900-FIND-SUBSTRING THRU F900-99
007940     IF WS-SRCH-POS > ZERO
007950        PERFORM D160-PARSE-TOLERANCE THRU D160-99
007960        EXIT SECTION
007970     END-IF
007980
007990     MOVE WS-CRIT-UC TO WS-SRCH-TEXT
008000     MOVE "MAY BE"   TO WS-SRCH-PAT
008010     MOVE 6          TO WS-SRCH-PATLEN
008020     MOVE 1          TO WS-SRCH-START
008030     PERFORM F900-FIND-SUBSTRING THRU F900-99
008040     IF WS-SRCH-POS > ZERO
008050        PERFORM D170-PARSE-MAY-BE THRU D170-99
008060        EXIT SECTION
008070     END-IF
008080
008090     MOVE WS-CRIT-UC TO WS-SRCH-TEXT
008100     MOVE " OR "     TO WS-SRCH-PAT
008110     MOVE 4          TO WS-SRCH-PATLEN
008120     MOVE 1          TO WS-SRCH-START
008130     PERFORM F900-FIND-SUBSTRING THRU F900-99
008140     IF WS-SRCH-POS > ZERO
008150        PERFORM D180-PARSE-OR-SET THRU D180-99
008160        EXIT SECTION
008170     END-IF
008180
008190     PERFORM D190-PARSE-EXACT THRU D190-99
008200     .
008210 E200-99.
008220     EXIT.
008230
008240*****************************************************************
008250* RULE 1 -- CROSS-REFERENCE / LITERAL EQUALS
008260*****************************************************************
008270 D100-PARSE-CROSSREF SECTION.                                     CR199604
008280 D101-00.
008290     MOVE PF-CRIT-TEXT (2:59) TO WS-CRIT-BUILD
008300     PERFORM Z710-LTRIM-BUILD THRU Z710-99
008310
008320     SET PF-CRIT-EXACT TO TRUE
008330     MOVE 1 TO WS-I
008340     PERFORM D105-CHECK-ONE-CROSSREF-CHAR
008350        THRU D105-99
008360        UNTIL WS-I > 40
008370
008380     IF PF-CRIT-CROSSREF
008390        MOVE WS-CRIT-BUILD (1:30) TO PF-CRIT-REF-NAME
008400     ELSE
008410        MOVE WS-CRIT-BUILD (1:20) TO PF-CRIT-MIN-X
008420     END-IF
008430     .
008440 D101-99.
008450     EXIT.
008460
008470 D105-CHECK-ONE-CROSSREF-CHAR SECTION.                            CR199604
008480 D105-00.
008490     IF WS-CRIT-BUILD-CHAR (WS-I) IS ALPHABETIC-PARM
008500     OR WS-CRIT-BUILD-CHAR (WS-I) = "/"
008510     OR WS-CRIT-BUILD-CHAR (WS-I) = "."
008520        SET PF-CRIT-CROSSREF TO TRUE
008530     END-IF
008540     ADD 1 TO WS-I
008550     .
008560 D105-99.
008570     EXIT.
008580
008590*****************************************************************
008600* RULE 2 -- COMPLEX RANGE ("IN RANGE OF ... [OR <WORD>]")
008610*****************************************************************
008620 D120-PARSE-COMPLEX-RANGE SECTION.
008630 D120-00.
008640     SET PF-CRIT-COMPLEX-RANGE TO TRUE
008650
008660     MOVE WS-CRIT-UC TO WS-SRCH-TEXT
008670     MOVE " OR "     TO WS-SRCH-PAT
008680     MOVE 4          TO WS-SRCH-PATLEN
008690     MOVE 1          TO WS-SRCH-START
008700     PERFORM F900-FIND-SUBSTRING THRU F900-99
008710     IF WS-SRCH-POS > ZERO
008720        SET PF-CRIT-HAS-ALT TO TRUE
008730        ADD WS-SRCH-PATLEN TO WS-SRCH-POS
008740        MOVE PF-CRIT-TEXT (WS-SRCH-POS:20) TO PF-CRIT-ALT-VALUE
008750        PERFORM Z720-RTRIM-ALT THRU Z720-99
008760     END-IF
008770     .
008780 D120-99.
008790     EXIT.
008800
008810*****************************************************************
008820* RULE 3 -- "X TO Y" RANGE
008830*****************************************************************
008840 D130-PARSE-TO-RANGE SECTION.
008850 D130-00.
008860     SET PF-CRIT-RANGE TO TRUE
008870     COMPUTE WS-LEN1 = WS-J - 1
008880     IF WS-LEN1 > 0
008890        MOVE PF-CRIT-TEXT (1:WS-LEN1) TO WS-NUM-TEXT
008900        PERFORM F100-EXTRACT-NUMERIC THRU F100-99
008910        IF WS-NUM-IS-VALID
008920           MOVE WS-NUM-RESULT TO PF-CRIT-MIN
008930        END-IF
008940        MOVE PF-CRIT-TEXT (1:WS-LEN1) TO PF-CRIT-MIN-X
008950     END-IF
008960     ADD 4 TO WS-J
008970     COMPUTE WS-LEN2 = 61 - WS-J
008980     IF WS-LEN2 > 0
008990        MOVE PF-CRIT-TEXT (WS-J:WS-LEN2) TO WS-NUM-TEXT
009000        PERFORM F100-EXTRACT-NUMERIC THRU F100-99
009010        IF WS-NUM-IS-VALID
009020           MOVE WS-NUM-RESULT TO PF-CRIT-MAX
009030        END-IF
009040        MOVE PF-CRIT-TEXT (WS-J:WS-LEN2) TO PF-CRIT-MAX-X
009050     END-IF
009060     .
009070 D130-99.
009080     EXIT.
009090
009100*****************************************************************
009110* RULE 4 -- "X - Y" NUMERIC RANGE (WHOLE CRITERIA IS THE RANGE)
009120*****************************************************************
009130 D135-CHECK-DASH-RANGE SECTION.
009140 D135-00.
009150     SET PF-CRIT-NOT-FOUND TO TRUE
009160     MOVE ZERO TO WS-J
009170     MOVE 2    TO WS-I
009180
009190     PERFORM D137-CHECK-ONE-DASH-POS
009200        THRU D137-99
009210        UNTIL WS-I > 58
009220
009230     IF WS-J > ZERO
009240        SET PF-CRIT-WAS-FOUND TO TRUE
009250        SET PF-CRIT-RANGE     TO TRUE
009260        COMPUTE WS-LEN1 = WS-J - 1
009270        MOVE PF-CRIT-TEXT (1:WS-LEN1) TO WS-NUM-TEXT
009280        PERFORM F100-EXTRACT-NUMERIC THRU F100-99
009290        MOVE WS-NUM-RESULT TO PF-CRIT-MIN
009300        ADD 2 TO WS-J
009310        COMPUTE WS-LEN2 = 61 - WS-J
009320        MOVE PF-CRIT-TEXT (WS-J:WS-LEN2) TO WS-NUM-TEXT
009330        PERFORM F100-EXTRACT-NUMERIC THRU F100-99
009340        MOVE WS-NUM-RESULT TO PF-CRIT-MAX
009350     END-IF
009360     .
009370 D135-99.
009380     EXIT.
009390
009400 D137-CHECK-ONE-DASH-POS SECTION.
009410 D137-00.
009420     IF PF-CRIT-TEXT (WS-I:1) = "-"
009430     AND PF-CRIT-TEXT (WS-I - 1:1) = SPACE
009440     AND WS-J = ZERO
009450        MOVE WS-I TO WS-J
009460     END-IF
009470     ADD 1 TO WS-I
009480     .
009490 D137-99.
009500     EXIT.
009510
009520*****************************************************************
009530* RULE 5 -- "GREATER THAN PREVIOUS <PARAM>"
009540*****************************************************************
009550 D140-PARSE-GT-PREVIOUS SECTION.
009560 D140-00.
009570     SET PF-CRIT-GREATER-PREV TO TRUE
009580     ADD WS-SRCH-PATLEN TO WS-SRCH-POS
009590     COMPUTE WS-LEN1 = 61 - WS-SRCH-POS
009600     IF WS-LEN1 > 0
009610        MOVE PF-CRIT-TEXT (WS-SRCH-POS:WS-LEN1)
009620          TO PF-CRIT-REF-NAME
009630     END-IF
009640     IF PF-CRIT-REF-NAME = SPACES
009650        SET PF-CRIT-UNVALIDATABLE TO TRUE
009660     END-IF
009670     .
009680 D140-99.
009690     EXIT.
009700
009710*****************************************************************
009720* RULE 6 -- "> N" GREATER THAN
009730*****************************************************************
009740 D150-PARSE-GREATER-THAN SECTION.
009750 D150-00.
009760     SET PF-CRIT-GREATER TO TRUE
009770     MOVE PF-CRIT-TEXT (2:59) TO WS-NUM-TEXT
009780     PERFORM F100-EXTRACT-NUMERIC THRU F100-99
009790     MOVE WS-NUM-RESULT TO PF-CRIT-THRESHOLD
009800     IF WS-NUM-NOT-VALID
009810        SET PF-CRIT-UNVALIDATABLE TO TRUE
009820     END-IF
009830     .
009840 D150-99.
009850     EXIT.
009860
009870*****************************************************************
009880* RULE 7 -- "N +/- T" TOLERANCE
009890*****************************************************************
009900 D160-PARSE-TOLERANCE SECTION.                                 CR199110
009910 D160-00.
009920     SET PF-CRIT-TOLERANCE TO TRUE
009930     COMPUTE WS-LEN1 = WS-SRCH-POS - 1
009940     MOVE PF-CRIT-TEXT (1:WS-LEN1) TO WS-NUM-TEXT
009950     PERFORM F100-EXTRACT-NUMERIC THRU F100-99
009960     MOVE WS-NUM-RESULT TO PF-CRIT-TARGET
009970
009980*    ADD THE MARKER'S OWN LENGTH -- "+/-" IS 3 BYTES, THE PLUS-
009990*    MINUS GLYPH IS 1, SO THIS CANNOT BE A HARDCODED CONSTANT
010000*    ANY LONGER (CR-1999-110, DKP)
010010     ADD WS-SRCH-PATLEN TO WS-SRCH-POS
010020     COMPUTE WS-LEN2 = 61 - WS-SRCH-POS
010030     MOVE PF-CRIT-TEXT (WS-SRCH-POS:WS-LEN2) TO WS-NUM-TEXT
010040     PERFORM F100-EXTRACT-NUMERIC THRU F100-99
010050     MOVE WS-NUM-RESULT TO PF-CRIT-TOL
010060     .
010070 D160-99.
010080     EXIT.
010090
010100*****************************************************************
010110* RULE 8 -- "MAY BE ..." (SET, OR RANGE, DEPENDING ON CONTENT)
010120*****************************************************************
010130* 09/20/99  DKP  CR-1999-091 -- FINISHED THE GRAMMAR CR-1999-061
010140* LEFT ON THE FLOOR REFERENCE CARD: A RANGE MARKER AND A LIST
010150* MARKER TOGETHER MEAN EXPAND EVERY "N - M" PIECE INTO ITS
010160* INDIVIDUAL INTEGERS AND DROP THE PLACEHOLDER-NOISE PIECES
010170 D170-PARSE-MAY-BE SECTION.                                       CR199991
010180 D170-00.
010190     ADD WS-SRCH-PATLEN TO WS-SRCH-POS
010200     MOVE WS-SRCH-POS TO WS-J
010210     COMPUTE WS-LEN1 = 61 - WS-J
010220     MOVE SPACES TO WS-CRIT-BUILD
010230     IF WS-LEN1 > ZERO
010240        MOVE PF-CRIT-TEXT (WS-J:WS-LEN1) TO WS-CRIT-BUILD (1:WS-LEN1)
010250     END-IF
010260     MOVE WS-CRIT-BUILD TO WS-CRIT-UC
010270     INSPECT WS-CRIT-UC CONVERTING
010280             "abcdefghijklmnopqrstuvwxyz"
010290          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
010300
010310     MOVE ZERO TO WS-MB-RANGE-POS, WS-MB-RANGE-LEN, WS-MB-LIST-POS
010320
010330     MOVE WS-CRIT-UC TO WS-SRCH-TEXT
010340     MOVE 80         TO WS-SRCH-LEN
010350     MOVE " TO "     TO WS-SRCH-PAT
010360     MOVE 4          TO WS-SRCH-PATLEN
010370     MOVE 1          TO WS-SRCH-START
010380     PERFORM F900-FIND-SUBSTRING THRU F900-99
010390     IF WS-SRCH-POS > ZERO
010400        MOVE WS-SRCH-POS TO WS-MB-RANGE-POS
010410        MOVE 4           TO WS-MB-RANGE-LEN
010420     END-IF
010430
010440     IF WS-MB-RANGE-POS = ZERO
010450        MOVE WS-CRIT-UC TO WS-SRCH-TEXT
010460        MOVE " - "      TO WS-SRCH-PAT
010470        MOVE 3          TO WS-SRCH-PATLEN
010480        MOVE 1          TO WS-SRCH-START
010490        PERFORM F900-FIND-SUBSTRING THRU F900-99
010500        IF WS-SRCH-POS > ZERO
010510           MOVE WS-SRCH-POS TO WS-MB-RANGE-POS
010520           MOVE 3           TO WS-MB-RANGE-LEN
010530        END-IF
010540     END-IF
010550
010560     MOVE WS-CRIT-UC TO WS-SRCH-TEXT
010570     MOVE " OR "     TO WS-SRCH-PAT
010580     MOVE 4          TO WS-SRCH-PATLEN
010590     MOVE 1          TO WS-SRCH-START
010600     PERFORM F900-FIND-SUBSTRING THRU F900-99
010610     MOVE WS-SRCH-POS TO WS-MB-LIST-POS
010620
010630     IF WS-MB-LIST-POS = ZERO
010640        MOVE WS-CRIT-UC TO WS-SRCH-TEXT
010650        MOVE ","        TO WS-SRCH-PAT
010660        MOVE 1          TO WS-SRCH-PATLEN
010670        MOVE 1          TO WS-SRCH-START
010680        PERFORM F900-FIND-SUBSTRING THRU F900-99
010690        MOVE WS-SRCH-POS TO WS-MB-LIST-POS
010700     END-IF
010710
010720     IF WS-MB-RANGE-POS > ZERO
010730     AND WS-MB-LIST-POS > ZERO
010740        SET PF-CRIT-SET TO TRUE
010750        PERFORM D171-EXPAND-RANGE-LIST THRU D171-99
010760        EXIT SECTION
010770     END-IF
010780
010790     IF WS-MB-LIST-POS > ZERO
010800        SET PF-CRIT-SET TO TRUE
010810        MOVE WS-CRIT-BUILD (1:60) TO PF-CRIT-TEXT
010820        PERFORM D181-SPLIT-INTO-SET THRU D181-99
010830        EXIT SECTION
010840     END-IF
010850
010860     IF WS-MB-RANGE-POS > ZERO
010870        SET PF-CRIT-RANGE TO TRUE
010880        COMPUTE WS-LEN1 = WS-MB-RANGE-POS - 1
010890        IF WS-LEN1 > ZERO
010900           MOVE WS-CRIT-BUILD (1:WS-LEN1) TO WS-NUM-TEXT
010910        ELSE
010920           MOVE SPACES TO WS-NUM-TEXT
010930        END-IF
010940        PERFORM F100-EXTRACT-NUMERIC THRU F100-99
010950        MOVE WS-NUM-RESULT TO PF-CRIT-MIN
010960        COMPUTE WS-J = WS-MB-RANGE-POS + WS-MB-RANGE-LEN
010970        COMPUTE WS-LEN2 = 81 - WS-J
010980        IF WS-LEN2 > ZERO
010990           MOVE WS-CRIT-BUILD (WS-J:WS-LEN2) TO WS-NUM-TEXT
011000        ELSE
011010           MOVE SPACES TO WS-NUM-TEXT
011020        END-IF
011030        PERFORM F100-EXTRACT-NUMERIC THRU F100-99
011040        MOVE WS-NUM-RESULT TO PF-CRIT-MAX
011050        EXIT SECTION
011060     END-IF
011070
011080     SET PF-CRIT-SET TO TRUE
011090     MOVE WS-CRIT-BUILD (1:60) TO PF-CRIT-TEXT
011100     PERFORM D181-SPLIT-INTO-SET THRU D181-99
011110     .
011120 D170-99.
011130     EXIT.
011140
011150*****************************************************************
011160* EXPAND A "MAY BE" REMAINDER THAT MIXES A RANGE MARKER WITH A
011170* LIST MARKER -- EACH " OR "/"," PIECE IS EITHER AN "N - M" PAIR
011180* (EXPANDED TO EVERY INTEGER IN BETWEEN) OR A VERBATIM VALUE,
011190* UNLESS IT IS PLACEHOLDER NOISE (CR-1999-091)
011200*****************************************************************
011210 D171-EXPAND-RANGE-LIST SECTION.                                  CR199991
011220 D171-00.
011230     MOVE ZERO TO PF-CRIT-SET-COUNT
011240     MOVE WS-CRIT-BUILD (1:60) TO PF-CRIT-TEXT
011250     MOVE 1 TO WS-UNSTR-PTR
011260     PERFORM D172-SPLIT-ONE-MB-PIECE
011270        THRU D172-99
011280        UNTIL WS-UNSTR-PTR > 60
011290           OR PF-CRIT-SET-COUNT >= PF-MAX-SET-VALUES
011300     SET PF-SET-IDX TO 1
011310     PERFORM D183-TRIM-ONE-SET-ENTRY
011320        THRU D183-99
011330        UNTIL PF-SET-IDX > PF-CRIT-SET-COUNT
011340     .
011350 D171-99.
011360     EXIT.
011370
011380 D172-SPLIT-ONE-MB-PIECE SECTION.                                 CR199991
011390 D172-00.
011400     MOVE SPACES TO WS-MB-PIECE
011410     UNSTRING PF-CRIT-TEXT DELIMITED BY " OR " OR ","
011420              INTO WS-MB-PIECE
011430              WITH POINTER WS-UNSTR-PTR
011440
011450     IF WS-MB-PIECE = SPACES
011460        EXIT SECTION
011470     END-IF
011480
011490     MOVE WS-MB-PIECE TO WS-MB-PIECE-UC
011500     INSPECT WS-MB-PIECE-UC CONVERTING
011510             "abcdefghijklmnopqrstuvwxyz"
011520          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
011530
011540     MOVE WS-MB-PIECE-UC TO WS-SRCH-TEXT
011550     MOVE 20      TO WS-SRCH-LEN
011560     MOVE "MAY BE" TO WS-SRCH-PAT
011570     MOVE 6       TO WS-SRCH-PATLEN
011580     MOVE 1       TO WS-SRCH-START
011590     PERFORM F900-FIND-SUBSTRING THRU F900-99
011600     IF WS-SRCH-POS > ZERO
011610        EXIT SECTION
011620     END-IF
011630
011640     MOVE WS-MB-PIECE-UC TO WS-SRCH-TEXT
011650     MOVE "XXX"   TO WS-SRCH-PAT
011660     MOVE 3       TO WS-SRCH-PATLEN
011670     MOVE 1       TO WS-SRCH-START
011680     PERFORM F900-FIND-SUBSTRING THRU F900-99
011690     IF WS-SRCH-POS > ZERO
011700        EXIT SECTION
011710     END-IF
011720
011730     MOVE WS-MB-PIECE-UC TO WS-SRCH-TEXT
011740     MOVE "X X"   TO WS-SRCH-PAT
011750     MOVE 3       TO WS-SRCH-PATLEN
011760     MOVE 1       TO WS-SRCH-START
011770     PERFORM F900-FIND-SUBSTRING THRU F900-99
011780     IF WS-SRCH-POS > ZERO
011790        EXIT SECTION
011800     END-IF
011810
011820     MOVE WS-MB-PIECE-UC TO WS-SRCH-TEXT
011830     MOVE "XX "   TO WS-SRCH-PAT
011840     MOVE 3       TO WS-SRCH-PATLEN
011850     MOVE 1       TO WS-SRCH-START
011860     PERFORM F900-FIND-SUBSTRING THRU F900-99
011870     IF WS-SRCH-POS > ZERO
011880        EXIT SECTION
011890     END-IF
011900
011910     MOVE WS-MB-PIECE-UC TO WS-SRCH-TEXT
011920     MOVE " XX"   TO WS-SRCH-PAT
011930     MOVE 3       TO WS-SRCH-PATLEN
011940     MOVE 1       TO WS-SRCH-START
011950     PERFORM F900-FIND-SUBSTRING THRU F900-99
011960     IF WS-SRCH-POS > ZERO
011970        EXIT SECTION
011980     END-IF
011990
012000     MOVE WS-MB-PIECE-UC TO WS-SRCH-TEXT
012010     MOVE "-"     TO WS-SRCH-PAT
012020     MOVE 1       TO WS-SRCH-PATLEN
012030     MOVE 1       TO WS-SRCH-START
012040     PERFORM F900-FIND-SUBSTRING THRU F900-99
012050
012060     IF WS-SRCH-POS > ZERO
012070        PERFORM D173-EXPAND-ONE-PIECE-RANGE THRU D173-99
012080     ELSE
012090        ADD 1 TO PF-CRIT-SET-COUNT
012100        MOVE WS-MB-PIECE TO PF-CRIT-SET-VALUE (PF-CRIT-SET-COUNT)
012110     END-IF
012120     .
012130 D172-99.
012140     EXIT.
012150
012160 D173-EXPAND-ONE-PIECE-RANGE SECTION.                             CR199991
012170 D173-00.
012180     MOVE WS-SRCH-POS TO WS-J
012190     COMPUTE WS-LEN1 = WS-J - 1
012200     IF WS-LEN1 > ZERO
012210        MOVE WS-MB-PIECE (1:WS-LEN1) TO WS-NUM-TEXT
012220     ELSE
012230        MOVE SPACES TO WS-NUM-TEXT
012240     END-IF
012250     PERFORM F100-EXTRACT-NUMERIC THRU F100-99
012260     IF WS-NUM-NOT-VALID
012270        ADD 1 TO PF-CRIT-SET-COUNT
012280        MOVE WS-MB-PIECE TO PF-CRIT-SET-VALUE (PF-CRIT-SET-COUNT)
012290        EXIT SECTION
012300     END-IF
012310     MOVE WS-NUM-RESULT TO WS-MB-RANGE-LO
012320
012330     ADD 1 TO WS-J
012340     COMPUTE WS-LEN2 = 21 - WS-J
012350     IF WS-LEN2 > ZERO
012360        MOVE WS-MB-PIECE (WS-J:WS-LEN2) TO WS-NUM-TEXT
012370     ELSE
012380        MOVE SPACES TO WS-NUM-TEXT
012390     END-IF
012400     PERFORM F100-EXTRACT-NUMERIC THRU F100-99
012410     IF WS-NUM-NOT-VALID
012420        ADD 1 TO PF-CRIT-SET-COUNT
012430        MOVE WS-MB-PIECE TO PF-CRIT-SET-VALUE (PF-CRIT-SET-COUNT)
012440        EXIT SECTION
012450     END-IF
012460     MOVE WS-NUM-RESULT TO WS-MB-RANGE-HI
012470
012480     MOVE WS-MB-RANGE-LO TO WS-MB-RANGE-CUR
012490     PERFORM D174-APPEND-ONE-RANGE-INT
012500        THRU D174-99
012510        UNTIL WS-MB-RANGE-CUR > WS-MB-RANGE-HI
012520           OR PF-CRIT-SET-COUNT >= PF-MAX-SET-VALUES
012530     .
012540 D173-99.
012550     EXIT.
012560
012570 D174-APPEND-ONE-RANGE-INT SECTION.                               CR199991
012580 D174-00.
012590     ADD 1 TO PF-CRIT-SET-COUNT
012600     MOVE WS-MB-RANGE-CUR TO WS-MB-RANGE-EDIT
012610     MOVE WS-MB-RANGE-EDIT TO PF-CRIT-SET-VALUE (PF-CRIT-SET-COUNT)
012620     ADD 1 TO WS-MB-RANGE-CUR
012630     .
012640 D174-99.
012650     EXIT.
012660
012670*****************************************************************
012680* RULE 9 -- "A OR B [OR C ...]" DISCRETE SET
012690*****************************************************************
012700 D180-PARSE-OR-SET SECTION.
012710 D180-00.
012720     SET PF-CRIT-SET TO TRUE
012730     PERFORM D181-SPLIT-INTO-SET THRU D181-99
012740     .
012750 D180-99.
012760     EXIT.
012770
012780*****************************************************************
012790* SPLIT PF-CRIT-TEXT ON " OR " AND "," INTO PF-CRIT-SET-ENTRY --
012800* WALKED WITH A POINTER SO ALL 40 TABLE SLOTS ARE REACHABLE, NOT
012810* JUST THE FIRST EIGHT (CR-1999-097, 09/27/99, DKP)
012820*****************************************************************
012830 D181-SPLIT-INTO-SET SECTION.                                     CR199997
012840 D181-00.
012850     MOVE ZERO TO PF-CRIT-SET-COUNT
012860     MOVE 1    TO WS-UNSTR-PTR
012870     PERFORM D182-UNSTRING-ONE-PIECE
012880        THRU D182-99
012890        UNTIL WS-UNSTR-PTR > 60
012900           OR PF-CRIT-SET-COUNT >= PF-MAX-SET-VALUES
012910     SET PF-SET-IDX TO 1
012920     PERFORM D183-TRIM-ONE-SET-ENTRY
012930        THRU D183-99
012940        UNTIL PF-SET-IDX > PF-CRIT-SET-COUNT
012950     .
012960 D181-99.
012970     EXIT.
012980
012990 D182-UNSTRING-ONE-PIECE SECTION.                                 CR199997
013000 D182-00.
013010     ADD 1 TO PF-CRIT-SET-COUNT
013020     UNSTRING PF-CRIT-TEXT DELIMITED BY " OR " OR ","
013030              INTO PF-CRIT-SET-VALUE (PF-CRIT-SET-COUNT)
013040              WITH POINTER WS-UNSTR-PTR
013050     .
013060 D182-99.
013070     EXIT.
013080
013090*****************************************************************
013100* LEFT-JUSTIFY ONE SET ENTRY -- REAL SHIFT, NOT A COPY BACK TO
013110* ITSELF (THE OLD VERSION LEFT LEADING SPACES IN PLACE, SO ANY
013120* MEMBER AFTER THE FIRST NEVER MATCHED E430'S FIXED COMPARE;
013130* CR-1999-097, 09/27/99, DKP)
013140*****************************************************************
013150 D183-TRIM-ONE-SET-ENTRY SECTION.                                 CR199997
013160 D183-00.
013170     PERFORM D184-SHIFT-SET-ENTRY-LEFT
013180        THRU D184-99
013190        UNTIL PF-CRIT-SET-VALUE (PF-SET-IDX) (1:1) NOT = SPACE
013200           OR PF-CRIT-SET-VALUE (PF-SET-IDX) = SPACES
013210     SET PF-SET-IDX UP BY 1
013220     .
013230 D183-99.
013240     EXIT.
013250
013260 D184-SHIFT-SET-ENTRY-LEFT SECTION.                               CR199997
013270 D184-00.
013280     MOVE PF-CRIT-SET-VALUE (PF-SET-IDX) (2:19)
013290       TO PF-CRIT-SET-VALUE (PF-SET-IDX) (1:19)
013300     MOVE SPACE TO PF-CRIT-SET-VALUE (PF-SET-IDX) (20:1)
013310     .
013320 D184-99.
013330     EXIT.
013340
013350*****************************************************************
013360* RULE 10 -- EXACT (WHATEVER IS LEFT)
013370*****************************************************************
013380 D190-PARSE-EXACT SECTION.
013390 D190-00.
013400     SET PF-CRIT-EXACT TO TRUE
013410     .
013420 D190-99.
013430     EXIT.
013440
013450*****************************************************************
013460* NUMERIC EXTRACTION -- STRIP LEADING SPACES, WALK A LEADING
013470* SIGN AND DIGIT STRING WITH AT MOST ONE DECIMAL POINT, BUILD
013480* THE RESULT BY REPEATED MULTIPLY/ADD.  NO INTRINSIC FUNCTIONS
013490* ARE USED ANYWHERE IN THIS PROGRAM (SHOP STANDARD -- SEE THE
013500* PROGRAMMER'S GUIDE, SECTION 4).  ANY NON-NUMERIC UNIT SUFFIX
013510* THAT FOLLOWS THE DIGITS (E.G. "DEG", "HZ") IS SIMPLY IGNORED.
013520*****************************************************************
013530 F100-EXTRACT-NUMERIC SECTION.
013540 F100-00.
013550     SET WS-NUM-NOT-VALID TO TRUE
013560     MOVE ZERO TO WS-NUM-RESULT
013570     MOVE ZERO TO WS-NUM-LEN
013580     MOVE "N"  TO WS-NUM-NEG-SW
013590     MOVE ZERO TO WS-NUM-DEC-PLACES
013600     MOVE "N"  TO WS-NUM-SEEN-POINT-SW
013610     MOVE "N"  TO WS-NUM-STOP-SW
013620     MOVE ZERO TO WS-I
013630     MOVE 1    TO WS-J
013640
013650     PERFORM F105-SKIP-ONE-LEADING-SPACE
013660        THRU F105-99
013670        UNTIL WS-J > 20
013680           OR WS-I > ZERO
013690
013700     IF WS-I = ZERO
013710        EXIT SECTION
013720     END-IF
013730
013740     IF WS-NUM-TEXT (WS-I:1) = "-"
013750        MOVE "Y" TO WS-NUM-NEG-SW
013760        ADD 1 TO WS-I
013770     ELSE
013780        IF WS-NUM-TEXT (WS-I:1) = "+"
013790           ADD 1 TO WS-I
013800        END-IF
013810     END-IF
013820
013830     PERFORM F110-TAKE-ONE-DIGIT
013840        THRU F110-99
013850        UNTIL WS-I > 20
013860           OR WS-NUM-STOP-SW = "Y"
013870
013880     IF WS-NUM-LEN > ZERO
013890        SET WS-NUM-IS-VALID TO TRUE
013900        PERFORM F120-SCALE-DECIMAL
013910           THRU F120-99
013920           UNTIL WS-NUM-DEC-PLACES = ZERO
013930        IF WS-NUM-NEG-SW = "Y"
013940           MULTIPLY -1 BY WS-NUM-RESULT
013950        END-IF
013960     END-IF
013970     .
013980 F100-99.
013990     EXIT.
014000
014010 F105-SKIP-ONE-LEADING-SPACE SECTION.
014020 F105-00.
014030     IF WS-NUM-TEXT (WS-J:1) NOT = SPACE
014040        MOVE WS-J TO WS-I
014050     END-IF
014060     ADD 1 TO WS-J
014070     .
014080 F105-99.
014090     EXIT.
014100
014110*****************************************************************
014120* SHIFT THE ACCUMULATED WHOLE NUMBER DOWN BY THE COUNT OF
014130* FRACTIONAL DIGITS SEEN AFTER THE DECIMAL POINT
014140*****************************************************************
014150 F120-SCALE-DECIMAL SECTION.
014160 F120-00.
014170     DIVIDE WS-NUM-RESULT BY 10 GIVING WS-NUM-RESULT
014180     SUBTRACT 1 FROM WS-NUM-DEC-PLACES
014190     .
014200 F120-99.
014210     EXIT.
014220
014230*****************************************************************
014240* CONSUME ONE DIGIT OR THE DECIMAL POINT AT WS-I; STOPS AT THE
014250* FIRST BYTE THAT IS NEITHER
014260*****************************************************************
014270 F110-TAKE-ONE-DIGIT SECTION.
014280 F110-00.
014290     MOVE "N" TO WS-NUM-STOP-SW
014300     EVALUATE TRUE
014310        WHEN WS-NUM-TEXT (WS-I:1) = "0"
014320        WHEN WS-NUM-TEXT (WS-I:1) = "1"
014330        WHEN WS-NUM-TEXT (WS-I:1) = "2"
014340        WHEN WS-NUM-TEXT (WS-I:1) = "3"
014350        WHEN WS-NUM-TEXT (WS-I:1) = "4"
014360        WHEN WS-NUM-TEXT (WS-I:1) = "5"
014370        WHEN WS-NUM-TEXT (WS-I:1) = "6"
014380        WHEN WS-NUM-TEXT (WS-I:1) = "7"
014390        WHEN WS-NUM-TEXT (WS-I:1) = "8"
014400        WHEN WS-NUM-TEXT (WS-I:1) = "9"
014410           MOVE WS-NUM-TEXT (WS-I:1) TO WS-NUM-ONE-DIGIT
014420           COMPUTE WS-NUM-RESULT =
014430                   WS-NUM-RESULT * 10 + WS-NUM-ONE-DIGIT
014440           ADD 1 TO WS-NUM-LEN
014450           IF WS-NUM-SEEN-POINT-SW = "Y"
014460              ADD 1 TO WS-NUM-DEC-PLACES
014470           END-IF
014480           ADD 1 TO WS-I
014490        WHEN WS-NUM-TEXT (WS-I:1) = "."
014500           IF WS-NUM-SEEN-POINT-SW = "Y"
014510              MOVE "Y" TO WS-NUM-STOP-SW
014520           ELSE
014530              MOVE "Y" TO WS-NUM-SEEN-POINT-SW
014540              ADD 1 TO WS-I
014550           END-IF
014560        WHEN OTHER
014570           MOVE "Y" TO WS-NUM-STOP-SW
014580     END-EVALUATE
014590     .
014600 F110-99.
014610     EXIT.
014620*                                                              CR199901
014630*****************************************************************
014640* PARSE WS-HEX-TEXT AS A BASE-16 UNSIGNED INTEGER, THE WHOLE
014650* FIELD (LEFT-JUSTIFIED, SPACE-FILLED) MUST BE HEX DIGITS OR THE
014660* RESULT IS NOT VALID -- UNLIKE F100-EXTRACT-NUMERIC THIS ONE
014670* DOES NOT TOLERATE TRAILING UNIT-SUFFIX JUNK, THE CALLER HAS TO
014680* HAND IT AN ALREADY-COMPACTED, UPPERCASED TOKEN (CR-1999-101,
014690* DKP)
014700*****************************************************************
014710 F150-EXTRACT-HEX SECTION.
014720 F150-00.
014730     SET WS-HEX-NOT-VALID TO TRUE
014740     MOVE ZERO  TO WS-HEX-RESULT
014750     MOVE ZERO  TO WS-HEX-LEN
014760     MOVE "N"   TO WS-HEX-STOP-SW
014770     MOVE "N"   TO WS-HEX-BAD-SW
014780     MOVE ZERO  TO WS-I
014790     MOVE 1     TO WS-J
014800
014810     PERFORM F155-SKIP-ONE-LEADING-SPACE
014820        THRU F155-99
014830        UNTIL WS-J > 20
014840           OR WS-I > ZERO
014850
014860     IF WS-I = ZERO
014870        EXIT SECTION
014880     END-IF
014890
014900     PERFORM F160-TAKE-ONE-HEX-DIGIT
014910        THRU F160-99
014920        UNTIL WS-I > 20
014930           OR WS-HEX-STOP-SW = "Y"
014940
014950     IF WS-HEX-BAD-SW = "Y"
014960        EXIT SECTION
014970     END-IF
014980
014990     IF WS-HEX-LEN > ZERO
015000        SET WS-HEX-IS-VALID TO TRUE
015010     END-IF
015020     .
015030 F150-99.
015040     EXIT.
015050
015060 F155-SKIP-ONE-LEADING-SPACE SECTION.
015070 F155-00.
015080     IF WS-HEX-TEXT (WS-J:1) NOT = SPACE
015090        MOVE WS-J TO WS-I
015100     END-IF
015110     ADD 1 TO WS-J
015120     .
015130 F155-99.
015140     EXIT.
015150*                                                              CR199901
015160*****************************************************************
015170* CONSUME ONE HEX DIGIT AT WS-I; A TRAILING SPACE (PADDING) ENDS
015180* THE SCAN CLEANLY, ANY OTHER NON-HEX BYTE MARKS THE WHOLE FIELD
015190* BAD (SEE THE REMARK ABOVE F150-00 -- NO PARTIAL-PREFIX CREDIT)
015200*****************************************************************
015210 F160-TAKE-ONE-HEX-DIGIT SECTION.
015220 F160-00.
015230     MOVE "N" TO WS-HEX-STOP-SW
015240     EVALUATE TRUE
015250        WHEN WS-HEX-TEXT (WS-I:1) = "0"
015260           COMPUTE WS-HEX-RESULT = WS-HEX-RESULT * 16 + 0
015270           ADD 1 TO WS-HEX-LEN
015280           ADD 1 TO WS-I
015290        WHEN WS-HEX-TEXT (WS-I:1) = "1"
015300           COMPUTE WS-HEX-RESULT = WS-HEX-RESULT * 16 + 1
015310           ADD 1 TO WS-HEX-LEN
015320           ADD 1 TO WS-I
015330        WHEN WS-HEX-TEXT (WS-I:1) = "2"
015340           COMPUTE WS-HEX-RESULT = WS-HEX-RESULT * 16 + 2
015350           ADD 1 TO WS-HEX-LEN
015360           ADD 1 TO WS-I
015370        WHEN WS-HEX-TEXT (WS-I:1) = "3"
015380           COMPUTE WS-HEX-RESULT = WS-HEX-RESULT * 16 + 3
015390           ADD 1 TO WS-HEX-LEN
015400           ADD 1 TO WS-I
015410        WHEN WS-HEX-TEXT (WS-I:1) = "4"
015420           COMPUTE WS-HEX-RESULT = WS-HEX-RESULT * 16 + 4
015430           ADD 1 TO WS-HEX-LEN
015440           ADD 1 TO WS-I
015450        WHEN WS-HEX-TEXT (WS-I:1) = "5"
015460           COMPUTE WS-HEX-RESULT = WS-HEX-RESULT * 16 + 5
015470           ADD 1 TO WS-HEX-LEN
015480           ADD 1 TO WS-I
015490        WHEN WS-HEX-TEXT (WS-I:1) = "6"
015500           COMPUTE WS-HEX-RESULT = WS-HEX-RESULT * 16 + 6
015510           ADD 1 TO WS-HEX-LEN
015520           ADD 1 TO WS-I
015530        WHEN WS-HEX-TEXT (WS-I:1) = "7"
015540           COMPUTE WS-HEX-RESULT = WS-HEX-RESULT * 16 + 7
015550           ADD 1 TO WS-HEX-LEN
015560           ADD 1 TO WS-I
015570        WHEN WS-HEX-TEXT (WS-I:1) = "8"
015580           COMPUTE WS-HEX-RESULT = WS-HEX-RESULT * 16 + 8
015590           ADD 1 TO WS-HEX-LEN
015600           ADD 1 TO WS-I
015610        WHEN WS-HEX-TEXT (WS-I:1) = "9"
015620           COMPUTE WS-HEX-RESULT = WS-HEX-RESULT * 16 + 9
015630           ADD 1 TO WS-HEX-LEN
015640           ADD 1 TO WS-I
015650        WHEN WS-HEX-TEXT (WS-I:1) = "A"
015660           COMPUTE WS-HEX-RESULT = WS-HEX-RESULT * 16 + 10
015670           ADD 1 TO WS-HEX-LEN
015680           ADD 1 TO WS-I
015690        WHEN WS-HEX-TEXT (WS-I:1) = "B"
015700           COMPUTE WS-HEX-RESULT = WS-HEX-RESULT * 16 + 11
015710           ADD 1 TO WS-HEX-LEN
015720           ADD 1 TO WS-I
015730        WHEN WS-HEX-TEXT (WS-I:1) = "C"
015740           COMPUTE WS-HEX-RESULT = WS-HEX-RESULT * 16 + 12
015750           ADD 1 TO WS-HEX-LEN
015760           ADD 1 TO WS-I
015770        WHEN WS-HEX-TEXT (WS-I:1) = "D"
015780           COMPUTE WS-HEX-RESULT = WS-HEX-RESULT * 16 + 13
015790           ADD 1 TO WS-HEX-LEN
015800           ADD 1 TO WS-I
015810        WHEN WS-HEX-TEXT (WS-I:1) = "E"
015820           COMPUTE WS-HEX-RESULT = WS-HEX-RESULT * 16 + 14
015830           ADD 1 TO WS-HEX-LEN
015840           ADD 1 TO WS-I
015850        WHEN WS-HEX-TEXT (WS-I:1) = "F"
015860           COMPUTE WS-HEX-RESULT = WS-HEX-RESULT * 16 + 15
015870           ADD 1 TO WS-HEX-LEN
015880           ADD 1 TO WS-I
015890        WHEN WS-HEX-TEXT (WS-I:1) = SPACE
015900           MOVE "Y" TO WS-HEX-STOP-SW
015910        WHEN OTHER
015920           MOVE "Y" TO WS-HEX-STOP-SW
015930           MOVE "Y" TO WS-HEX-BAD-SW
015940     END-EVALUATE
015950     .
015960 F160-99.
015970     EXIT.
015980
015990*****************************************************************
016000* EVALUATION DISPATCH
016010*****************************************************************
016020 E400-EVALUATE SECTION.
016030 E400-00.
016040     SET WS-VERDICT-CANNOT TO TRUE
016050
016060     IF WS-MEAS-VALUE = SPACES
016070        PERFORM E410-EVAL-EMPTY THRU E410-99
016080        EXIT SECTION
016090     END-IF
016100
016110     EVALUATE TRUE
016120        WHEN PF-CRIT-EXACT
016130           PERFORM E420-EVAL-EXACT           THRU E420-99
016140        WHEN PF-CRIT-SET
016150           PERFORM E430-EVAL-SET             THRU E430-99
016160        WHEN PF-CRIT-RANGE
016170           PERFORM E440-EVAL-RANGE           THRU E440-99
016180        WHEN PF-CRIT-TOLERANCE
016190           PERFORM E450-EVAL-TOLERANCE       THRU E450-99
016200        WHEN PF-CRIT-GREATER
016210           PERFORM E460-EVAL-GREATER         THRU E460-99
016220        WHEN PF-CRIT-GREATER-PREV
016230           PERFORM E470-EVAL-GREATER-PREV    THRU E470-99
016240        WHEN PF-CRIT-COMPLEX-RANGE
016250           PERFORM E480-EVAL-COMPLEX-RANGE   THRU E480-99
016260        WHEN PF-CRIT-CROSSREF
016270           PERFORM E490-EVAL-CROSSREF        THRU E490-99
016280        WHEN OTHER
016290           SET WS-VERDICT-CANNOT TO TRUE
016300     END-EVALUATE
016310     .
016320 E400-99.
016330     EXIT.
016340
016350*****************************************************************
016360* AN EMPTY MEASUREMENT PASSES ONLY AGAINST A SET CONTAINING
016370* THE WORD "BLANK"
016380*****************************************************************
016390 E410-EVAL-EMPTY SECTION.
016400 E410-00.
016410     SET WS-VERDICT-FAIL TO TRUE
016420     IF PF-CRIT-UNVALIDATABLE
016430        SET WS-VERDICT-CANNOT TO TRUE
016440        EXIT SECTION
016450     END-IF
016460     IF PF-CRIT-SET
016470        SET PF-SET-IDX TO 1
016480        PERFORM E415-CHECK-ONE-SET-FOR-BLANK
016490           THRU E415-99
016500           UNTIL PF-SET-IDX > PF-CRIT-SET-COUNT
016510     END-IF
016520     .
016530 E410-99.
016540     EXIT.
016550
016560 E415-CHECK-ONE-SET-FOR-BLANK SECTION.
016570 E415-00.
016580     MOVE PF-CRIT-SET-VALUE (PF-SET-IDX) TO WS-SRCH-TEXT (1:20)
016590     MOVE 20 TO WS-SRCH-LEN
016600     INSPECT WS-SRCH-TEXT CONVERTING
016610             "abcdefghijklmnopqrstuvwxyz"
016620          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
016630     IF WS-SRCH-TEXT (1:5) = "BLANK"
016640        SET WS-VERDICT-PASS TO TRUE
016650     END-IF
016660     SET PF-SET-IDX UP BY 1
016670     .
016680 E415-99.
016690     EXIT.
016700
016710*****************************************************************
016720* EXACT -- CASE-INSENSITIVE STRING EQUALITY OVER THE FULL WIDTH
016730* OF THE CRITERIA TEXT (CR-1999-108 -- USES ITS OWN 60-BYTE
016740* BUFFERS, NOT THE 20-BYTE SEARCH-PATTERN WORK AREA, SO A LONG
016750* CRITERION IS NO LONGER TRUNCATED BEFORE THE COMPARE, DKP)
016760*****************************************************************
016770 E420-EVAL-EXACT SECTION.                                      CR199908
016780 E420-00.
016790     MOVE SPACES        TO WS-EXACT-MEAS
016800     MOVE WS-MEAS-VALUE TO WS-EXACT-MEAS (1:40)
016810     MOVE PF-CRIT-TEXT  TO WS-EXACT-CRIT
016820     INSPECT WS-EXACT-MEAS CONVERTING
016830             "abcdefghijklmnopqrstuvwxyz"
016840          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
016850     INSPECT WS-EXACT-CRIT CONVERTING
016860             "abcdefghijklmnopqrstuvwxyz"
016870          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
016880     IF WS-EXACT-MEAS = WS-EXACT-CRIT
016890        SET WS-VERDICT-PASS TO TRUE
016900     ELSE
016910        SET WS-VERDICT-FAIL TO TRUE
016920     END-IF
016930     .
016940 E420-99.
016950     EXIT.
016960
016970*****************************************************************
016980* SET -- CASE-INSENSITIVE, TRIMMED EQUALITY AGAINST ANY MEMBER
016990*****************************************************************
017000 E430-EVAL-SET SECTION.
017010 E430-00.
017020     SET WS-VERDICT-FAIL TO TRUE
017030     MOVE WS-MEAS-VALUE TO WS-SRCH-TEXT (1:40)
017040     INSPECT WS-SRCH-TEXT CONVERTING
017050             "abcdefghijklmnopqrstuvwxyz"
017060          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
017070
017080     SET PF-SET-IDX TO 1
017090     PERFORM E435-CHECK-ONE-SET-MEMBER
017100        THRU E435-99
017110        UNTIL PF-SET-IDX > PF-CRIT-SET-COUNT
017120     .
017130 E430-99.
017140     EXIT.
017150
017160 E435-CHECK-ONE-SET-MEMBER SECTION.
017170 E435-00.
017180     MOVE PF-CRIT-SET-VALUE (PF-SET-IDX) TO WS-SRCH-PAT
017190     INSPECT WS-SRCH-PAT CONVERTING
017200             "abcdefghijklmnopqrstuvwxyz"
017210          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
017220     IF WS-SRCH-TEXT (1:20) = WS-SRCH-PAT (1:20)
017230        SET WS-VERDICT-PASS TO TRUE
017240     END-IF
017250     SET PF-SET-IDX UP BY 1
017260     .
017270 E435-99.
017280     EXIT.
017290
017300*****************************************************************
017310* RANGE -- NUMERIC FIRST, THEN HEXADECIMAL, THEN CHARACTER
017320* COLLATION AS A LAST RESORT (CR-1999-101 ADDS THE HEX TIER,
017330* WHICH HAD BEEN PROMISED BY THE BANNER SINCE CR-1993-052 BUT
017340* NEVER ACTUALLY CODED, DKP)
017350*****************************************************************
017360 E440-EVAL-RANGE SECTION.                                      CR199901
017370 E440-00.
017380     MOVE WS-MEAS-VALUE (1:20) TO WS-NUM-TEXT
017390     PERFORM F100-EXTRACT-NUMERIC THRU F100-99
017400
017410     IF WS-NUM-IS-VALID
017420        IF WS-NUM-RESULT >= PF-CRIT-MIN
017430        AND WS-NUM-RESULT <= PF-CRIT-MAX
017440           SET WS-VERDICT-PASS TO TRUE
017450        ELSE
017460           SET WS-VERDICT-FAIL TO TRUE
017470        END-IF
017480        EXIT SECTION
017490     END-IF
017500
017510     SET WS-HEX-TIER-NOT-DONE TO TRUE
017520     PERFORM E442-TRY-HEX-RANGE THRU E442-99
017530     IF WS-HEX-TIER-DONE
017540        EXIT SECTION
017550     END-IF
017560
017570*    CHARACTER-COLLATION FALLBACK -- COMPARE THE RAW TEXT BOUNDS
017580*    TO THE MEASURED TEXT DIRECTLY, THE WAY THE OLD FLOOR CHARTS
017590*    DID BEFORE THE HEX PARSER WAS ADDED
017600     IF WS-MEAS-VALUE >= PF-CRIT-MIN-X
017610     AND WS-MEAS-VALUE <= PF-CRIT-MAX-X
017620        SET WS-VERDICT-PASS TO TRUE
017630     ELSE
017640        SET WS-VERDICT-FAIL TO TRUE
017650     END-IF
017660     .
017670 E440-99.
017680     EXIT.
017690*                                                              CR199901
017700*****************************************************************
017710* HEXADECIMAL MIDDLE TIER -- COMPACT AND UPPERCASE THE MEASURED
017720* VALUE AND BOTH BOUND STRINGS, PARSE ALL THREE AS BASE-16
017730* INTEGERS, AND IF ALL THREE PARSE CLEAN, BOUNDS-CHECK NUMERICALLY.
017740* IF ANY OF THE THREE IS NOT VALID HEX, LEAVES THE TIER "NOT
017750* DONE" SO E440-00 FALLS THROUGH TO CHARACTER COLLATION (DKP)
017760*****************************************************************
017770 E442-TRY-HEX-RANGE SECTION.                                   CR199901
017780 E442-00.
017790     MOVE WS-MEAS-VALUE (1:20) TO WS-CMPCT-TEXT (1:20)
017800     MOVE SPACES               TO WS-CMPCT-TEXT (21:20)
017810     PERFORM Z730-COMPACT-TEXT THRU Z730-99
017820     MOVE WS-CMPCT-OUT (1:20)  TO WS-HEX-TEXT
017830     INSPECT WS-HEX-TEXT CONVERTING
017840             "abcdefghijklmnopqrstuvwxyz"
017850          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
017860     PERFORM F150-EXTRACT-HEX THRU F150-99
017870     IF WS-HEX-NOT-VALID
017880        EXIT SECTION
017890     END-IF
017900     MOVE WS-HEX-RESULT TO WS-RNG-HEX-VALUE
017910
017920     MOVE PF-CRIT-MIN-X       TO WS-CMPCT-TEXT (1:20)
017930     MOVE SPACES              TO WS-CMPCT-TEXT (21:20)
017940     PERFORM Z730-COMPACT-TEXT THRU Z730-99
017950     MOVE WS-CMPCT-OUT (1:20) TO WS-HEX-TEXT
017960     INSPECT WS-HEX-TEXT CONVERTING
017970             "abcdefghijklmnopqrstuvwxyz"
017980          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
017990     PERFORM F150-EXTRACT-HEX THRU F150-99
018000     IF WS-HEX-NOT-VALID
018010        EXIT SECTION
018020     END-IF
018030     MOVE WS-HEX-RESULT TO WS-RNG-HEX-MIN
018040
018050     MOVE PF-CRIT-MAX-X       TO WS-CMPCT-TEXT (1:20)
018060     MOVE SPACES              TO WS-CMPCT-TEXT (21:20)
018070     PERFORM Z730-COMPACT-TEXT THRU Z730-99
018080     MOVE WS-CMPCT-OUT (1:20) TO WS-HEX-TEXT
018090     INSPECT WS-HEX-TEXT CONVERTING
018100             "abcdefghijklmnopqrstuvwxyz"
018110          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
018120     PERFORM F150-EXTRACT-HEX THRU F150-99
018130     IF WS-HEX-NOT-VALID
018140        EXIT SECTION
018150     END-IF
018160     MOVE WS-HEX-RESULT TO WS-RNG-HEX-MAX
018170
018180     IF WS-RNG-HEX-VALUE >= WS-RNG-HEX-MIN
018190     AND WS-RNG-HEX-VALUE <= WS-RNG-HEX-MAX
018200        SET WS-VERDICT-PASS TO TRUE
018210     ELSE
018220        SET WS-VERDICT-FAIL TO TRUE
018230     END-IF
018240     SET WS-HEX-TIER-DONE TO TRUE
018250     .
018260 E442-99.
018270     EXIT.
018280
018290*****************************************************************
018300* TOLERANCE -- TARGET +/- HALF-WIDTH
018310*****************************************************************
018320 E450-EVAL-TOLERANCE SECTION.
018330 E450-00.
018340     MOVE WS-MEAS-VALUE (1:20) TO WS-NUM-TEXT
018350     PERFORM F100-EXTRACT-NUMERIC THRU F100-99
018360     IF WS-NUM-NOT-VALID
018370        SET WS-VERDICT-FAIL TO TRUE
018380        EXIT SECTION
018390     END-IF
018400     IF WS-NUM-RESULT >= (PF-CRIT-TARGET - PF-CRIT-TOL)
018410     AND WS-NUM-RESULT <= (PF-CRIT-TARGET + PF-CRIT-TOL)
018420        SET WS-VERDICT-PASS TO TRUE
018430     ELSE
018440        SET WS-VERDICT-FAIL TO TRUE
018450     END-IF
018460     .
018470 E450-99.
018480     EXIT.
018490
018500*****************************************************************
018510* GREATER THAN A FIXED THRESHOLD
018520*****************************************************************
018530 E460-EVAL-GREATER SECTION.
018540 E460-00.
018550     MOVE WS-MEAS-VALUE (1:20) TO WS-NUM-TEXT
018560     PERFORM F100-EXTRACT-NUMERIC THRU F100-99
018570     IF WS-NUM-NOT-VALID
018580        SET WS-VERDICT-FAIL TO TRUE
018590        EXIT SECTION
018600     END-IF
018610     IF WS-NUM-RESULT > PF-CRIT-THRESHOLD
018620        SET WS-VERDICT-PASS TO TRUE
018630     ELSE
018640        SET WS-VERDICT-FAIL TO TRUE
018650     END-IF
018660     .
018670 E460-99.
018680     EXIT.
018690
018700*****************************************************************
018710* GREATER THAN THE PREVIOUS VALUE FILED UNDER THE REFERENCED
018720* PARAMETER NAME -- FIRST OCCURRENCE ALWAYS PASSES
018730*****************************************************************
018740 E470-EVAL-GREATER-PREV SECTION.
018750 E470-00.
018760     SET PF-PREV-IDX TO 1
018770     MOVE ZERO TO WS-I
018780     PERFORM E475-FIND-ONE-PREV-BY-REFNAME
018790        THRU E475-99
018800        UNTIL PF-PREV-IDX > PF-PREV-COUNT
018810
018820     IF WS-I = ZERO
018830        SET WS-VERDICT-PASS TO TRUE
018840        EXIT SECTION
018850     END-IF
018860
018870     IF PF-PV-NOT-NUMERIC (WS-I)
018880        SET WS-VERDICT-CANNOT TO TRUE
018890        EXIT SECTION
018900     END-IF
018910
018920     MOVE WS-MEAS-VALUE (1:20) TO WS-NUM-TEXT
018930     PERFORM F100-EXTRACT-NUMERIC THRU F100-99
018940     IF WS-NUM-NOT-VALID
018950        SET WS-VERDICT-CANNOT TO TRUE
018960        EXIT SECTION
018970     END-IF
018980
018990     IF WS-NUM-RESULT > PF-PV-NUMERIC (WS-I)
019000        SET WS-VERDICT-PASS TO TRUE
019010     ELSE
019020        SET WS-VERDICT-FAIL TO TRUE
019030     END-IF
019040     .
019050 E470-99.
019060     EXIT.
019070
019080 E475-FIND-ONE-PREV-BY-REFNAME SECTION.
019090 E475-00.
019100     IF PF-PV-PARAM (PF-PREV-IDX) = PF-CRIT-REF-NAME
019110        MOVE PF-PREV-IDX TO WS-I
019120     END-IF
019130     SET PF-PREV-IDX UP BY 1
019140     .
019150 E475-99.
019160     EXIT.
019170
019180*****************************************************************
019190* COMPLEX RANGE -- IP-OCTET STYLE, WITH AN OPTIONAL ALTERNATE
019200* KEYWORD (E.G. "DSABLD")
019210*****************************************************************
019220 E480-EVAL-COMPLEX-RANGE SECTION.
019230 E480-00.
019240     IF PF-CRIT-HAS-ALT
019250        MOVE WS-MEAS-VALUE TO WS-SRCH-TEXT (1:40)
019260        MOVE PF-CRIT-ALT-VALUE TO WS-SRCH-PAT
019270        INSPECT WS-SRCH-TEXT CONVERTING
019280                "abcdefghijklmnopqrstuvwxyz"
019290             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
019300        INSPECT WS-SRCH-PAT CONVERTING
019310                "abcdefghijklmnopqrstuvwxyz"
019320             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
019330        IF WS-SRCH-TEXT (1:20) = WS-SRCH-PAT (1:20)
019340           SET WS-VERDICT-PASS TO TRUE
019350           EXIT SECTION
019360        END-IF
019370     END-IF
019380
019390     MOVE ZERO TO WS-LEN1
019400     MOVE 1    TO WS-I
019410     PERFORM E482-FIND-MEAS-LENGTH
019420        THRU E482-99
019430        UNTIL WS-I > 40
019440
019450     IF WS-LEN1 < 4 OR WS-LEN1 > 6
019460        SET WS-VERDICT-FAIL TO TRUE
019470        EXIT SECTION
019480     END-IF
019490
019500     IF WS-LEN1 = 6
019510        MOVE WS-MEAS-VALUE (1:3) TO WS-NUM-TEXT
019520        PERFORM F100-EXTRACT-NUMERIC THRU F100-99
019530        IF WS-NUM-NOT-VALID
019540        OR WS-NUM-RESULT < 0 OR WS-NUM-RESULT > 255
019550           SET WS-VERDICT-FAIL TO TRUE
019560           EXIT SECTION
019570        END-IF
019580        MOVE WS-MEAS-VALUE (4:3) TO WS-NUM-TEXT
019590        PERFORM F100-EXTRACT-NUMERIC THRU F100-99
019600        IF WS-NUM-NOT-VALID
019610        OR WS-NUM-RESULT < 0 OR WS-NUM-RESULT > 255
019620           SET WS-VERDICT-FAIL TO TRUE
019630        ELSE
019640           SET WS-VERDICT-PASS TO TRUE
019650        END-IF
019660     ELSE
019670*       LENGTH 4 OR 5 -- TRY EVERY SPLIT POINT
019680        SET WS-VERDICT-FAIL TO TRUE
019690        MOVE 1 TO WS-J
019700        PERFORM E485-TRY-ONE-SPLIT-POINT
019710           THRU E485-99
019720           UNTIL WS-J >= WS-LEN1
019730              OR WS-VERDICT-PASS
019740     END-IF
019750     .
019760 E480-99.
019770     EXIT.
019780
019790 E482-FIND-MEAS-LENGTH SECTION.
019800 E482-00.
019810     IF WS-MEAS-CHAR (WS-I) NOT = SPACE
019820        MOVE WS-I TO WS-LEN1
019830     END-IF
019840     ADD 1 TO WS-I
019850     .
019860 E482-99.
019870     EXIT.
019880
019890 E485-TRY-ONE-SPLIT-POINT SECTION.
019900 E485-00.
019910     COMPUTE WS-LEN2 = WS-LEN1 - WS-J
019920     MOVE WS-MEAS-VALUE (1:WS-J) TO WS-NUM-TEXT
019930     PERFORM F100-EXTRACT-NUMERIC THRU F100-99
019940     IF WS-NUM-IS-VALID
019950     AND WS-NUM-RESULT >= 0 AND WS-NUM-RESULT <= 255
019960        MOVE WS-MEAS-VALUE (WS-J + 1:WS-LEN2) TO WS-NUM-TEXT
019970        PERFORM F100-EXTRACT-NUMERIC THRU F100-99
019980        IF WS-NUM-IS-VALID
019990        AND WS-NUM-RESULT >= 0 AND WS-NUM-RESULT <= 255
020000           SET WS-VERDICT-PASS TO TRUE
020010        END-IF
020020     END-IF
020030     ADD 1 TO WS-J
020040     .
020050 E485-99.
020060     EXIT.
020070
020080*****************************************************************
020090* CROSS-REFERENCE -- LOCATE THE REFERENCED PARAMETER'S VALUE BY
020100* SCANNING BACKWARD FROM THE MEASUREMENT LINE.  NORMALIZE BOTH
020110* SIDES (COLONS AND ALL EMBEDDED SPACES OUT, UPPERCASED), THEN
020120* TRY A HEX-INTEGER EQUALITY COMPARE BEFORE FALLING BACK TO A
020130* PLAIN NORMALIZED-STRING COMPARE (CR-1999-104 ADDS THE HEX LEG
020140* AND THE SPACE-STRIPPING THE OLD CODE WAS MISSING, DKP)
020150*****************************************************************
020160 E490-EVAL-CROSSREF SECTION.                                      CR199604
020170 E490-00.
020180     SET WS-XREF-FOUND-SW TO "N"
020190     MOVE SPACES TO WS-XREF-VALUE
020200
020210     MOVE WS-CUR-IDX TO WS-BACK-IDX
020220     SUBTRACT 1 FROM WS-BACK-IDX
020230     PERFORM E495-TRY-XREF-LINE
020240        THRU E495-99
020250        UNTIL WS-BACK-IDX < 1
020260           OR WS-XREF-WAS-FOUND
020270
020280     IF NOT WS-XREF-WAS-FOUND
020290        SET WS-VERDICT-CANNOT TO TRUE
020300        EXIT SECTION
020310     END-IF
020320
020330     MOVE WS-MEAS-VALUE TO WS-CMPCT-TEXT
020340     INSPECT WS-CMPCT-TEXT CONVERTING
020350             "abcdefghijklmnopqrstuvwxyz:"
020360          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ "
020370     PERFORM Z730-COMPACT-TEXT THRU Z730-99
020380     MOVE WS-CMPCT-OUT TO WS-XREF-MEAS-NORM
020390
020400     MOVE WS-XREF-VALUE TO WS-CMPCT-TEXT
020410     INSPECT WS-CMPCT-TEXT CONVERTING
020420             "abcdefghijklmnopqrstuvwxyz:"
020430          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ "
020440     PERFORM Z730-COMPACT-TEXT THRU Z730-99
020450     MOVE WS-CMPCT-OUT TO WS-XREF-REF-NORM
020460
020470     MOVE WS-XREF-MEAS-NORM (1:20) TO WS-HEX-TEXT
020480     PERFORM F150-EXTRACT-HEX THRU F150-99
020490     IF WS-HEX-IS-VALID
020500        MOVE WS-HEX-RESULT TO WS-XREF-MEAS-HEX
020510        MOVE WS-XREF-REF-NORM (1:20) TO WS-HEX-TEXT
020520        PERFORM F150-EXTRACT-HEX THRU F150-99
020530        IF WS-HEX-IS-VALID
020540           IF WS-XREF-MEAS-HEX = WS-HEX-RESULT
020550              SET WS-VERDICT-PASS TO TRUE
020560           ELSE
020570              SET WS-VERDICT-FAIL TO TRUE
020580           END-IF
020590           EXIT SECTION
020600        END-IF
020610     END-IF
020620
020630     IF WS-XREF-MEAS-NORM = WS-XREF-REF-NORM
020640        SET WS-VERDICT-PASS TO TRUE
020650     ELSE
020660        SET WS-VERDICT-FAIL TO TRUE
020670     END-IF
020680     .
020690 E490-99.
020700     EXIT.
020710
020720 E495-TRY-XREF-LINE SECTION.                                      CR199604
020730 E495-00.
020740     MOVE PF-LOG-TEXT (WS-BACK-IDX) TO WS-SRCH-TEXT
020750     MOVE PF-LOG-LEN  (WS-BACK-IDX) TO WS-SRCH-LEN
020760     MOVE PF-CRIT-REF-NAME          TO WS-SRCH-PAT
020770     MOVE 1 TO WS-J
020780     PERFORM E497-FIND-REFNAME-LEN
020790        THRU E497-99
020800        UNTIL WS-J > 30
020810     MOVE 1 TO WS-SRCH-START
020820     PERFORM F900-FIND-SUBSTRING THRU F900-99
020830
020840     IF WS-SRCH-POS > ZERO
020850        SET WS-XREF-WAS-FOUND TO TRUE
020860        MOVE ZERO TO WS-LAST-EQ-POS
020870        MOVE 1 TO WS-I
020880        PERFORM E499-FIND-LAST-EQUALS
020890           THRU E499-99
020900           UNTIL WS-I > PF-LOG-LEN (WS-BACK-IDX)
020910        IF WS-LAST-EQ-POS > ZERO
020920           ADD 1 TO WS-LAST-EQ-POS
020930*          THE VALUE ENDS AT THE FIRST WHITESPACE, NOT AT THE
020940*          END OF THE LINE -- A REWRITTEN PASS/FAIL TOKEN OR
020950*          TRAILING REMARK PAST THE VALUE MUST NOT BE DRAGGED
020960*          INTO WS-XREF-VALUE ALONG WITH IT (CR-1999-113, DKP)
020970           MOVE ZERO             TO WS-XVAL-END-POS
020980           MOVE WS-LAST-EQ-POS   TO WS-I
020990           PERFORM E496-FIND-VALUE-END
021000              THRU E496-99
021010              UNTIL WS-I > PF-LOG-LEN (WS-BACK-IDX)
021020                 OR WS-XVAL-END-POS > ZERO
021030           IF WS-XVAL-END-POS = ZERO
021040              MOVE PF-LOG-LEN (WS-BACK-IDX) TO WS-XVAL-END-POS
021050           ELSE
021060              SUBTRACT 1 FROM WS-XVAL-END-POS
021070           END-IF
021080           COMPUTE WS-LEN1 =
021090                   WS-XVAL-END-POS - WS-LAST-EQ-POS + 1
021100           IF WS-LEN1 > 0
021110              MOVE PF-LOG-TEXT (WS-BACK-IDX)
021120                               (WS-LAST-EQ-POS:WS-LEN1)
021130                TO WS-XREF-VALUE
021140           END-IF
021150        END-IF
021160     END-IF
021170
021180     SUBTRACT 1 FROM WS-BACK-IDX
021190     .
021200 E495-99.
021210     EXIT.
021220*                                                              CR199113
021230 E496-FIND-VALUE-END SECTION.                                  CR199113
021240 E496-00.
021250     IF PF-LOG-TEXT (WS-BACK-IDX) (WS-I:1) = SPACE
021260        MOVE WS-I TO WS-XVAL-END-POS
021270     END-IF
021280     ADD 1 TO WS-I
021290     .
021300 E496-99.
021310     EXIT.
021320
021330 E497-FIND-REFNAME-LEN SECTION.                                   CR199604
021340 E497-00.
021350     IF PF-CRIT-REF-NAME (WS-J:1) NOT = SPACE
021360        MOVE WS-J TO WS-SRCH-PATLEN
021370     END-IF
021380     ADD 1 TO WS-J
021390     .
021400 E497-99.
021410     EXIT.
021420
021430 E499-FIND-LAST-EQUALS SECTION.                                   CR199604
021440 E499-00.
021450     IF PF-LOG-TEXT (WS-BACK-IDX) (WS-I:1) = "="
021460     OR PF-LOG-TEXT (WS-BACK-IDX) (WS-I:1) = ":"
021470        MOVE WS-I TO WS-LAST-EQ-POS
021480     END-IF
021490     ADD 1 TO WS-I
021500     .
021510 E499-99.
021520     EXIT.
021530
021540*****************************************************************
021550* VALUE EXTRACTION -- MEASUREMENT LINE VALUE IS ALREADY IN
021560* WS-MEAS-VALUE FOR AN ORDINARY CRITERION.  A CROSS-REFERENCE
021570* CRITERION'S OWN MEASUREMENT LINE CARRIES NO VALUE OF ITS OWN
021580* (S/B XREF ... POINTS AT A DIFFERENT PARAMETER'S PRIOR READING),
021590* SO WE HAVE TO GO FIND THE SAME PARAMETER'S OWN PRIOR VALUE ON
021600* AN EARLIER LINE BEFORE E490 CAN COMPARE IT TO THE REFERENCE.
021610* 09/13/99  DKP  CR-1999-084 -- THIS USED TO STOMP PF-CRIT-REF-NAME
021620*                (SET BY D100 FROM THE S/B TEXT) WITH WS-PARAM-NAME,
021630*                SO E495 WAS SEARCHING FOR THE WRONG NAME EVERY TIME
021640*****************************************************************
021650 E300-EXTRACT-VALUE SECTION.                                      CR199984
021660 E300-00.
021670     SET WS-VALUE-NOT-FOUND TO TRUE
021680
021690     IF PF-CRIT-CROSSREF
021700        IF WS-MEAS-VALUE = SPACES
021710           PERFORM E305-FIND-XREF-OWN-VALUE THRU E305-99
021720        END-IF
021730        IF WS-MEAS-VALUE NOT = SPACES
021740           SET WS-VALUE-WAS-FOUND TO TRUE
021750        END-IF
021760     ELSE
021770        IF WS-MEAS-VALUE NOT = SPACES
021780        OR PF-CRIT-SET
021790           SET WS-VALUE-WAS-FOUND TO TRUE
021800        ELSE
021810           SET WS-VALUE-WAS-FOUND TO TRUE
021820        END-IF
021830     END-IF
021840     .
021850 E300-99.
021860     EXIT.
021870
021880*****************************************************************
021890* SEARCH BACKWARD (BOUNDED TO 19 LINES, SAME AS THE FLOOR CARD'S
021900* "LOOK-BACK" RULE) FOR THIS PARAMETER'S OWN PRIOR MEASURED VALUE,
021910* SKIPPING ANY LINE THAT CARRIES ITS OWN S/B CRITERIA TEXT --
021920* CR-1999-084, 09/13/99, DKP
021930*****************************************************************
021940 E305-FIND-XREF-OWN-VALUE SECTION.                                CR199984
021950 E305-00.
021960     MOVE WS-CUR-IDX TO WS-BACK-IDX
021970     SUBTRACT 1 FROM WS-BACK-IDX
021980     MOVE ZERO TO WS-BACK-COUNT
021990
022000     PERFORM E306-TRY-ONE-XVAL-LINE
022010        THRU E306-99
022020        UNTIL WS-BACK-COUNT > 19
022030           OR WS-BACK-IDX < 1
022040           OR WS-MEAS-VALUE NOT = SPACES
022050     .
022060 E305-99.
022070     EXIT.
022080
022090 E306-TRY-ONE-XVAL-LINE SECTION.                                  CR199984
022100 E306-00.
022110     MOVE PF-LOG-TEXT (WS-BACK-IDX) TO WS-SRCH-TEXT
022120     MOVE PF-LOG-LEN  (WS-BACK-IDX) TO WS-SRCH-LEN
022130     MOVE "S/B"                     TO WS-SRCH-PAT
022140     MOVE 3                         TO WS-SRCH-PATLEN
022150     MOVE 1                         TO WS-SRCH-START
022160     PERFORM F900-FIND-SUBSTRING THRU F900-99
022170
022180     IF WS-SRCH-POS = ZERO
022190        MOVE PF-LOG-TEXT (WS-BACK-IDX) TO WS-SRCH-TEXT
022200        MOVE PF-LOG-LEN  (WS-BACK-IDX) TO WS-SRCH-LEN
022210        MOVE WS-PARAM-NAME             TO WS-SRCH-PAT
022220        MOVE 1 TO WS-J
022230        PERFORM E308-FIND-PARAM-LEN
022240           THRU E308-99
022250           UNTIL WS-J > 20
022260        MOVE 1 TO WS-SRCH-START
022270        PERFORM F900-FIND-SUBSTRING THRU F900-99
022280
022290        IF WS-SRCH-POS > ZERO
022300           MOVE ZERO TO WS-LAST-EQ-POS
022310           MOVE 1 TO WS-I
022320           PERFORM E499-FIND-LAST-EQUALS
022330              THRU E499-99
022340              UNTIL WS-I > PF-LOG-LEN (WS-BACK-IDX)
022350           IF WS-LAST-EQ-POS > ZERO
022360              ADD 1 TO WS-LAST-EQ-POS
022370              COMPUTE WS-LEN1 =
022380                      PF-LOG-LEN (WS-BACK-IDX) - WS-LAST-EQ-POS + 1
022390              IF WS-LEN1 > 0
022400                 MOVE PF-LOG-TEXT (WS-BACK-IDX)
022410                                  (WS-LAST-EQ-POS:WS-LEN1)
022420                   TO WS-MEAS-VALUE
022430              END-IF
022440           END-IF
022450        END-IF
022460     END-IF
022470
022480     SUBTRACT 1 FROM WS-BACK-IDX
022490     ADD 1 TO WS-BACK-COUNT
022500     .
022510 E306-99.
022520     EXIT.
022530
022540 E308-FIND-PARAM-LEN SECTION.                                     CR199984
022550 E308-00.
022560     IF WS-SRCH-PAT (WS-J:1) NOT = SPACE
022570        MOVE WS-J TO WS-SRCH-PATLEN
022580     END-IF
022590     ADD 1 TO WS-J
022600     .
022610 E308-99.
022620     EXIT.
022630
022640*****************************************************************
022650* MEMORY UPDATE -- FILE THE MEASURED VALUE UNDER ITS PARAMETER
022660* NAME FOR A LATER "GREATER THAN PREVIOUS" LOOKUP
022670*****************************************************************
022680 Z500-SAVE-PREVIOUS SECTION.
022690 Z500-00.
022700     IF WS-PARAM-NAME = SPACES
022710     OR WS-MEAS-VALUE = SPACES
022720        EXIT SECTION
022730     END-IF
022740
022750     MOVE ZERO TO WS-I
022760     SET PF-PREV-IDX TO 1
022770     PERFORM Z505-FIND-ONE-PREV-BY-PARAM
022780        THRU Z505-99
022790        UNTIL PF-PREV-IDX > PF-PREV-COUNT
022800
022810     IF WS-I = ZERO
022820        IF PF-PREV-COUNT < PF-MAX-PREV-PARMS
022830           ADD 1 TO PF-PREV-COUNT
022840           MOVE PF-PREV-COUNT TO WS-I
022850           MOVE WS-PARAM-NAME TO PF-PV-PARAM (WS-I)
022860        ELSE
022870           EXIT SECTION
022880        END-IF
022890     END-IF
022900
022910     MOVE WS-MEAS-VALUE (1:40) TO PF-PV-RAW (WS-I)
022920     MOVE WS-MEAS-VALUE (1:20) TO WS-NUM-TEXT
022930     PERFORM F100-EXTRACT-NUMERIC THRU F100-99
022940     IF WS-NUM-IS-VALID
022950        MOVE WS-NUM-RESULT TO PF-PV-NUMERIC (WS-I)
022960        SET PF-PV-IS-NUMERIC (WS-I) TO TRUE
022970     ELSE
022980        SET PF-PV-NOT-NUMERIC (WS-I) TO TRUE
022990     END-IF
023000     .
023010 Z500-99.
023020     EXIT.
023030
023040 Z505-FIND-ONE-PREV-BY-PARAM SECTION.
023050 Z505-00.
023060     IF PF-PV-PARAM (PF-PREV-IDX) = WS-PARAM-NAME
023070        MOVE PF-PREV-IDX TO WS-I
023080     END-IF
023090     SET PF-PREV-IDX UP BY 1
023100     .
023110 Z505-99.
023120     EXIT.
023130
023140*****************************************************************
023150* REWRITE THE "PASS/FAIL" TOKEN IN PLACE, DROPPING ANY TRAILING
023160* ASTERISKS/SPACES THAT FOLLOWED IT
023170*****************************************************************
023180 Z100-REWRITE-TOKEN SECTION.
023190 Z100-00.
023200     MOVE SPACES TO WS-CUR-TEXT (WS-TOKEN-POS:9)
023210     IF WS-VERDICT-PASS
023220        MOVE "PASS" TO WS-CUR-TEXT (WS-TOKEN-POS:4)
023230     ELSE
023240        MOVE "FAIL" TO WS-CUR-TEXT (WS-TOKEN-POS:4)
023250     END-IF
023260     MOVE WS-CUR-TEXT TO PF-LOG-TEXT (PF-LOG-IDX)
023270     SET  PF-LOG-WAS-RESOLVED (PF-LOG-IDX) TO TRUE
023280     .
023290 Z100-99.
023300     EXIT.
023310
023320*****************************************************************
023330* LEAVE THE LINE EXACTLY AS RECEIVED, COUNT IT AS UNCHANGED
023340*****************************************************************
023350 Z900-MARK-UNCHANGED SECTION.
023360 Z900-00.
023370     ADD 1 TO PF-ST-UNCHANGED
023380     IF PF-ST-UNCHANGED <= 3000
023390        MOVE WS-CUR-IDX TO PF-ST-UNCH-LINE (PF-ST-UNCHANGED)
023400     END-IF
023410     PERFORM Z500-SAVE-PREVIOUS
023420        THRU Z500-99
023430     .
023440 Z900-99.
023450     EXIT.
023460
023470*****************************************************************
023480* LEFT-TRIM THE CROSS-REFERENCE / COMPLEX-RANGE BUILD AREA
023490*****************************************************************
023500 Z710-LTRIM-BUILD SECTION.
023510 Z710-00.
023520     PERFORM Z715-SHIFT-BUILD-LEFT
023530        THRU Z715-99
023540        UNTIL WS-CRIT-BUILD (1:1) NOT = SPACE
023550           OR WS-CRIT-BUILD = SPACES
023560     .
023570 Z710-99.
023580     EXIT.
023590
023600 Z715-SHIFT-BUILD-LEFT SECTION.
023610 Z715-00.
023620     MOVE WS-CRIT-BUILD (2:79) TO WS-CRIT-BUILD (1:79)
023630     MOVE SPACE TO WS-CRIT-BUILD (80:1)
023640     .
023650 Z715-99.
023660     EXIT.
023670
023680*****************************************************************
023690* RIGHT-TRIM THE ALTERNATE-KEYWORD FIELD AT ITS FIRST SPACE
023700*****************************************************************
023710 Z720-RTRIM-ALT SECTION.
023720 Z720-00.
023730     MOVE ZERO TO WS-I
023740     MOVE 1    TO WS-J
023750     PERFORM Z725-FIND-FIRST-SPACE
023760        THRU Z725-99
023770        UNTIL WS-J > 20
023780     IF WS-I > 1
023790        MOVE PF-CRIT-ALT-VALUE (1:WS-I - 1)
023800          TO WS-CRIT-BUILD (1:20)
023810        MOVE SPACES TO PF-CRIT-ALT-VALUE
023820        MOVE WS-CRIT-BUILD (1:20) TO PF-CRIT-ALT-VALUE
023830     END-IF
023840     .
023850 Z720-99.
023860     EXIT.
023870
023880 Z725-FIND-FIRST-SPACE SECTION.
023890 Z725-00.
023900     IF PF-CRIT-ALT-VALUE (WS-J:1) = SPACE
023910     AND WS-I = ZERO
023920        MOVE WS-J TO WS-I
023930     END-IF
023940     ADD 1 TO WS-J
023950     .
023960 Z725-99.
023970     EXIT.
023980*                                                              CR199904
023990*****************************************************************
024000* SQUEEZE ALL EMBEDDED SPACES OUT OF WS-CMPCT-TEXT, LEFT-
024010* JUSTIFYING THE RESULT INTO WS-CMPCT-OUT -- THE EXISTING TRIM
024020* PARAGRAPHS (Z700/Z710/Z720) ONLY STRIP LEADING OR TRAILING
024030* SPACES; THE CROSS-REFERENCE AND RANGE-HEX COMPARES NEED
024040* SPACES REMOVED FROM THE MIDDLE OF THE FIELD TOO (DKP)
024050*****************************************************************
024060 Z730-COMPACT-TEXT SECTION.                                    CR199904
024070 Z730-00.
024080     MOVE SPACES TO WS-CMPCT-OUT
024090     MOVE ZERO   TO WS-CMPCT-POS
024100     MOVE 1      TO WS-I
024110     PERFORM Z735-COPY-ONE-NONSPACE
024120        THRU Z735-99
024130        UNTIL WS-I > 40
024140     .
024150 Z730-99.
024160     EXIT.
024170
024180 Z735-COPY-ONE-NONSPACE SECTION.
024190 Z735-00.
024200     IF WS-CMPCT-TEXT (WS-I:1) NOT = SPACE
024210        ADD 1 TO WS-CMPCT-POS
024220        MOVE WS-CMPCT-TEXT (WS-I:1)
024230          TO WS-CMPCT-OUT (WS-CMPCT-POS:1)
024240     END-IF
024250     ADD 1 TO WS-I
024260     .
024270 Z735-99.
024280     EXIT.
